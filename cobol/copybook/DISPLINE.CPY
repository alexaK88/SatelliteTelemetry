000010 *****************************************************************
000020* DISPLINE  -  DISPOSITION/SUMMARY REPORT PRINT LINES FOR
000030*              THE TELEMETRY INGESTION RUN (DISPOSITION-RPT).
000040*              ALL LINES ARE 132 BYTES, ONE RECORD PER LINE.
000050*
000060*              EVERY 01-LEVEL BELOW IS MOVED INTO RPT-REC BY THE
000070*              CALLING PROGRAM (TELIVAL) IMMEDIATELY BEFORE A
000080*              WRITE - NONE OF THESE RECORDS IS ITSELF THE FD
000090*              RECORD, SO EACH MUST BE EXACTLY 132 BYTES WIDE TO
000100*              LINE UP ON THE PRINTED PAGE.
000110 *****************************************************************
000120* 11/14/92  RNH   ORIGINAL LAYOUT - HEADER/DETAIL/TRAILER.
000130* 03/07/95  RNH   ADDED DISP-PASS-HDR-LINE FOR PASS BREAKS.
000140* 09/29/98  DWY   Y2K - DISP-HDR-DATE ALREADY CARRIES A
000150*                 4-DIGIT YEAR, NO CHANGE REQUIRED.
000160* 04/18/01  TLO   ADDED DISP-SUM-LASTGAP-LINE PER CR1042.         CR1042  
000170* 07/02/01  TLO   EXPANDED INLINE COMMENTARY PER QA               CR1066  
000180*                 DOCUMENTATION REVIEW - NO LAYOUT CHANGE.        CR1066  
000190* 07/02/01  TLO   SECOND COMMENTARY PASS - FIELD-LEVEL NOTES ON   CR1066  
000200*                 THE COLUMN-HEADING AND TRAILER-SUMMARY LINES.   CR1066  
000210 *****************************************************************
000220* RUN HEADING LINE - WRITTEN ONCE, AFTER ADVANCING TO A NEW PAGE,
000230* THE FIRST TIME 650-WRITE-DISPOSITION OR 700-WRITE-PASS-HDR
000240* NEEDS A REPORT LINE.  THE DATE COMES FROM THE RUN'S PROCESSING-
000250* CLOCK 'NOW' VALUE, NOT FROM ANY ONE PACKET - SEE TELIVAL
000260* 750-WRITE-RUN-HDR.
000270  01  DISP-RUN-HDR-LINE.
000280      05  FILLER                      PIC X(01) VALUE SPACE.
000290      05  DISP-HDR-DATE.
000300          10  DISP-HDR-YYYY               PIC 9(04).
000310          10  FILLER                      PIC X(01) VALUE "-".
000320          10  DISP-HDR-MM                 PIC 9(02).
000330          10  FILLER                      PIC X(01) VALUE "-".
000340          10  DISP-HDR-DD                 PIC 9(02).
000350      05  FILLER                      PIC X(04) VALUE SPACES.
000360      05  FILLER                      PIC X(61) VALUE
000370          "TELEMETRY INGESTION AND VALIDATION BATCH - DISPOSITION REPORT".
000380      05  FILLER                      PIC X(56) VALUE SPACES.
000390 
000400* COLUMN HEADING LINE - WRITTEN IMMEDIATELY AFTER THE RUN HEADING
000410* ABOVE, NEVER ON ITS OWN.  EVERY FILLER HERE IS A LITERAL COLUMN
000420* TITLE, NOT A PAD - THE WIDTHS MATCH THE DATA FIELD THEY SIT
000430* OVER IN DISP-DETAIL-LINE BELOW SO THE TITLES LINE UP ON THE
000440* PRINTED PAGE.
000450  01  DISP-COLHDR-LINE.
000460      05  FILLER                      PIC X(01) VALUE SPACE.
000470* SITS OVER DISP-SEQ-O - TEN BYTES WIDE EVEN THOUGH "SEQ" IS ONLY
000480* THREE, SINCE DISP-SEQ-O'S Z(9)9 PICTURE IS TEN BYTES.
000490      05  FILLER                      PIC X(10) VALUE "SEQ".
000500      05  FILLER                      PIC X(02) VALUE SPACES.
000510* "A" FOR ACCEPTED - SITS OVER DISP-ACCEPTED-O.
000520      05  FILLER                      PIC X(01) VALUE "A".
000530      05  FILLER                      PIC X(02) VALUE SPACES.
000540* SITS OVER THE SIX-BYTE DISP-HEALTH-O COLOR FIELD.
000550      05  FILLER                      PIC X(06) VALUE "HEALTH".
000560      05  FILLER                      PIC X(02) VALUE SPACES.
000570* FORTY BYTES WIDE TO MATCH DISP-MSG-O, THE WIDEST COLUMN ON THE
000580* DETAIL LINE.
000590      05  FILLER                      PIC X(40) VALUE "MESSAGE".
000600      05  FILLER                      PIC X(02) VALUE SPACES.
000610* "G" FOR GAP-FLAG - ONE BYTE OVER DISP-GAP-FLAG-O.
000620      05  FILLER                      PIC X(01) VALUE "G".
000630      05  FILLER                      PIC X(01) VALUE SPACE.
000640* THE NEXT THREE TITLES AND THEIR SINGLE-SPACE SEPARATORS MATCH
000650* DISP-GAP-FROM-O/DISP-GAP-TO-O/DISP-GAP-SIZE-O EXACTLY, BYTE
000660* FOR BYTE.
000670      05  FILLER                      PIC X(10) VALUE "GAP-FROM".
000680      05  FILLER                      PIC X(01) VALUE SPACE.
000690      05  FILLER                      PIC X(10) VALUE "GAP-TO".
000700      05  FILLER                      PIC X(01) VALUE SPACE.
000710      05  FILLER                      PIC X(07) VALUE "SIZE".
000720      05  FILLER                      PIC X(01) VALUE SPACE.
000730* SITS OVER DISP-GAP-SEVERITY-O (WARNING/CRITICAL/SPACES).
000740      05  FILLER                      PIC X(08) VALUE "SEVERITY".
000750      05  FILLER                      PIC X(01) VALUE SPACE.
000760* SITS OVER DISP-PASS-ID-O - THE FINAL TITLE, SO THE REMAINING
000770* 21 BYTES BELOW ARE PURE RIGHT-MARGIN PAD.
000780      05  FILLER                      PIC X(04) VALUE "PASS".
000790      05  FILLER                      PIC X(21) VALUE SPACES.
000800 
000810* ONE DETAIL LINE PER PACKET, ACCEPTED OR REJECTED - TELIVAL
000820* CLEARS THIS WHOLE RECORD TO SPACES BEFORE EVERY USE SO A
000830* REJECTED PACKET'S BLANK GAP/PASS COLUMNS NEVER SHOW LEFTOVER
000840* DATA FROM AN EARLIER ACCEPTED PACKET - SEE TELIVAL 650-WRITE-
000850* DISPOSITION.
000860  01  DISP-DETAIL-LINE.
000870      05  FILLER                      PIC X(01) VALUE SPACE.
000880* Z(9)9 ZERO-SUPPRESSES ALL BUT THE LAST DIGIT - A SEQUENCE OF
000890* ZERO STILL PRINTS AS A SINGLE 0 RATHER THAN BLANK.
000900      05  DISP-SEQ-O                  PIC Z(9)9.
000910      05  FILLER                      PIC X(02) VALUE SPACES.
000920* "Y" OR "N" - WHETHER SCHMVAL ACCEPTED THIS PACKET.
000930      05  DISP-ACCEPTED-O             PIC X(01).
000940      05  FILLER                      PIC X(02) VALUE SPACES.
000950* GREEN/YELLOW/RED FROM HLTHVAL, OR SPACES ON A REJECTED PACKET.
000960      05  DISP-HEALTH-O               PIC X(06).
000970      05  FILLER                      PIC X(02) VALUE SPACES.
000980* THE HEALTH MESSAGE ON AN ACCEPTED PACKET, OR THE REJECT REASON
000990* ON A REJECTED ONE - NEVER BOTH ON THE SAME LINE.
001000      05  DISP-MSG-O                  PIC X(40).
001010      05  FILLER                      PIC X(02) VALUE SPACES.
001020* "Y" ONLY WHEN SEQMON FOUND A GAP ENDING AT THIS PACKET.
001030      05  DISP-GAP-FLAG-O             PIC X(01).
001040      05  FILLER                      PIC X(01) VALUE SPACE.
001050      05  DISP-GAP-FROM-O             PIC Z(9)9.
001060      05  FILLER                      PIC X(01) VALUE SPACE.
001070      05  DISP-GAP-TO-O               PIC Z(9)9.
001080      05  FILLER                      PIC X(01) VALUE SPACE.
001090      05  DISP-GAP-SIZE-O             PIC Z(6)9.
001100      05  FILLER                      PIC X(01) VALUE SPACE.
001110      05  DISP-GAP-SEVERITY-O         PIC X(08).
001120      05  FILLER                      PIC X(01) VALUE SPACE.
001130* THE CONTACT PASS THIS PACKET BELONGS TO, PER PASSMON - ZERO ON
001140* A REJECTED PACKET SINCE IT NEVER REACHED PASSMON.
001150      05  DISP-PASS-ID-O              PIC Z(3)9.
001160      05  FILLER                      PIC X(21) VALUE SPACES.
001170 
001180* CONTROL BREAK LINE - ONE PER NEW CONTACT PASS, WRITTEN BY
001190* TELIVAL 700-WRITE-PASS-HDR BEFORE THE FIRST DETAIL LINE OF THAT
001200* PASS.  DISP-PASSHDR-TIME-O IS THE FULL 14-DIGIT GENERATED-AT OF
001210* THE PACKET THAT STARTED THE PASS, NOT A FORMATTED DATE/TIME.
001220  01  DISP-PASS-HDR-LINE.
001230      05  FILLER                      PIC X(01) VALUE SPACE.
001240      05  FILLER                      PIC X(05) VALUE "PASS ".
001250      05  DISP-PASSHDR-ID-O           PIC Z(3)9.
001260      05  FILLER                      PIC X(12) VALUE " STARTED AT ".
001270      05  DISP-PASSHDR-TIME-O         PIC 9(14).
001280      05  FILLER                      PIC X(96) VALUE SPACES.
001290 
001300* ONE BLANK LINE, USED ONLY TO SEPARATE THE LAST DETAIL OR PASS-
001310* HDR LINE FROM THE TRAILER SUMMARY BLOCK BELOW - SEE TELIVAL
001320* 950-WRITE-SUMMARY.
001330  01  DISP-BLANK-LINE.
001340      05  FILLER                      PIC X(132) VALUE SPACES.
001350 
001360* TRAILER SUMMARY LINE 1 OF 5 - READ/ACCEPTED/REJECTED SHOULD
001370* ALWAYS FOOT: ACCEPTED PLUS REJECTED EQUALS READ.
001380  01  DISP-SUM-COUNTS-LINE.
001390      05  FILLER                      PIC X(01) VALUE SPACE.
001400* EVERY PACKET PRESENTED TO TELIVAL THIS RUN, WHETHER IT WAS
001410* LATER ACCEPTED OR REJECTED.
001420      05  FILLER                      PIC X(13) VALUE "PACKETS READ ".
001430      05  DISP-SUM-READ-O             PIC Z(8)9.
001440      05  FILLER                      PIC X(02) VALUE SPACES.
001450* PASSED SCHMVAL AND WAS WRITTEN TO THE ARCHIVE.
001460      05  FILLER                      PIC X(09) VALUE "ACCEPTED ".
001470      05  DISP-SUM-ACCEPT-O           PIC Z(8)9.
001480      05  FILLER                      PIC X(02) VALUE SPACES.
001490* FAILED ONE OF SCHMVAL'S CHECKS - SEE THE DETAIL LINE MESSAGE
001500* COLUMN FOR WHICH ONE.
001510      05  FILLER                      PIC X(09) VALUE "REJECTED ".
001520      05  DISP-SUM-REJECT-O           PIC Z(8)9.
001530      05  FILLER                      PIC X(69) VALUE SPACES.
001540 
001550* TRAILER SUMMARY LINE 2 OF 5 - GREEN/YELLOW/RED SHOULD FOOT TO
001560* THE ACCEPTED COUNT ABOVE, NEVER TO THE READ COUNT, SINCE A
001570* REJECTED PACKET NEVER REACHES HLTHVAL.
001580  01  DISP-SUM-HEALTH-LINE.
001590      05  FILLER                      PIC X(01) VALUE SPACE.
001600* ALL TELEMETRY WITHIN NOMINAL HLTHVAL RANGE.
001610      05  FILLER                      PIC X(06) VALUE "GREEN ".
001620      05  DISP-SUM-GREEN-O            PIC Z(8)9.
001630      05  FILLER                      PIC X(02) VALUE SPACES.
001640* ONE OR MORE FIELDS IN THE CAUTION BAND.
001650      05  FILLER                      PIC X(07) VALUE "YELLOW ".
001660      05  DISP-SUM-YELLOW-O           PIC Z(8)9.
001670      05  FILLER                      PIC X(02) VALUE SPACES.
001680* ONE OR MORE FIELDS OUT OF RANGE - SEE GSOC OPS RUNBOOK SEC 4
001690* FOR THE OPS NOTIFICATION THIS IS SUPPOSED TO TRIGGER.
001700      05  FILLER                      PIC X(04) VALUE "RED ".
001710      05  DISP-SUM-RED-O              PIC Z(8)9.
001720      05  FILLER                      PIC X(83) VALUE SPACES.
001730 
001740* TRAILER SUMMARY LINE 3 OF 5 - GAPS-DETECTED COUNTS DISTINCT GAP
001750* EVENTS; PACKETS-MISSING IS THE SUM OF EACH GAP'S SIZE, SO ONE
001760* GAP OF 40 MISSING PACKETS COUNTS AS ONE GAP BUT 40 MISSING.
001770  01  DISP-SUM-GAP-LINE.
001780      05  FILLER                      PIC X(01) VALUE SPACE.
001790* NUMBER OF DISTINCT GAP EVENTS SEQMON RAISED THIS RUN.
001800      05  FILLER                      PIC X(14) VALUE "GAPS DETECTED ".
001810      05  DISP-SUM-GAPS-O             PIC Z(5)9.
001820      05  FILLER                      PIC X(03) VALUE SPACES.
001830* SUM OF EVERY GAP'S SIZE - SEE THE HEADER NOTE ON THIS RECORD.
001840      05  FILLER                      PIC X(16) VALUE "PACKETS MISSING ".
001850      05  DISP-SUM-MISSING-O          PIC Z(8)9.
001860      05  FILLER                      PIC X(83) VALUE SPACES.
001870 
001880* TRAILER SUMMARY LINE 4 OF 5 - COUNTS EVERY DISTINCT PASS-ID
001890* PASSMON RETURNED THIS RUN, INCLUDING THE FIRST - NEVER ZERO
001900* UNLESS THE RUN ACCEPTED NO PACKETS AT ALL.
001910  01  DISP-SUM-PASS-LINE.
001920      05  FILLER                      PIC X(01) VALUE SPACE.
001930* DISTINCT PASS-IDS RETURNED BY PASSMON - THE SHORTEST OF THE
001940* FIVE TRAILER LINES, SINCE IT HAS ONLY ONE NUMBER TO REPORT.
001950      05  FILLER                      PIC X(12) VALUE "PASSES SEEN ".
001960      05  DISP-SUM-PASSES-O           PIC Z(5)9.
001970      05  FILLER                      PIC X(113) VALUE SPACES.
001980 
001990* TRAILER SUMMARY LINE 5 OF 5, ADDED PER CR1042 ABOVE - ONLY
002000* PRINTED WHEN AT LEAST ONE GAP WAS SEEN THIS RUN, SEE TELIVAL
002010* 950-WRITE-SUMMARY.  SHOWS THE MOST RECENT GAP ONLY, NOT A FULL
002020* GAP HISTORY FOR THE RUN.
002030  01  DISP-SUM-LASTGAP-LINE.
002040      05  FILLER                      PIC X(01) VALUE SPACE.
002050* FROM/TO ARE SEQUENCE NUMBERS, NOT TIMESTAMPS - THE SAME PAIR
002060* SEQMON PASSED TO TELIVAL WHEN IT RAISED THE GAP.
002070      05  FILLER                      PIC X(14) VALUE "LAST GAP FROM ".
002080      05  DISP-SUM-LASTGAP-FROM-O     PIC Z(9)9.
002090      05  FILLER                      PIC X(01) VALUE SPACE.
002100      05  FILLER                      PIC X(03) VALUE "TO ".
002110      05  DISP-SUM-LASTGAP-TO-O       PIC Z(9)9.
002120      05  FILLER                      PIC X(01) VALUE SPACE.
002130* TO MINUS FROM MINUS ONE - THE COUNT OF MISSING SEQUENCE
002140* NUMBERS, NOT THE DIFFERENCE OF THE TWO BOUNDARY NUMBERS.
002150      05  FILLER                      PIC X(05) VALUE "SIZE ".
002160      05  DISP-SUM-LASTGAP-SIZE-O     PIC Z(6)9.
002170      05  FILLER                      PIC X(01) VALUE SPACE.
002180* WARNING OR CRITICAL, PER THE 5-PACKET THRESHOLD IN SEQMON.
002190      05  FILLER                      PIC X(09) VALUE "SEVERITY ".
002200      05  DISP-SUM-LASTGAP-SEV-O      PIC X(08).
002210      05  FILLER                      PIC X(62) VALUE SPACES.
