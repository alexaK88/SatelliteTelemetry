000010*****************************************************************
000020** ARCHREC   -  FLATTENED TELEMETRY ARCHIVE RECORD
000030**              ONE RECORD PER ACCEPTED HK PACKET, APPENDED TO
000040**              THE ARCHIVE FILE IN ARRIVAL/GENERATED-AT ORDER.
000050*****************************************************************
000060*  11/14/92  RNH   ORIGINAL LAYOUT.
000070*  06/02/94  RNH   ADDED ARCH-MODE/ARCH-SOURCE PER ECP-114.
000080*  09/29/98  DWY   Y2K - NO CHANGE REQUIRED, GENERATED-AT IS
000090*                  ALREADY A 4-DIGIT-YEAR FIELD.
000100*  04/18/01  TLO   ADDED ARCH-HEALTH 88-LEVELS FOR TELIVAL.       CR1042  
000110*****************************************************************
000120 01  ARCHIVE-REC.
000130     05  ARCH-HEADER-GROUP.
000140         10  ARCH-MISSION-ID         PIC X(32).
000150         10  ARCH-SPACECRAFT-ID      PIC X(32).
000160         10  ARCH-PACKET-TYPE        PIC X(02).
000170         10  ARCH-SCHEMA-VERSION     PIC 9(02).
000180         10  ARCH-SEQ                PIC 9(10).
000190         10  ARCH-GENERATED-AT       PIC 9(14).
000200         10  ARCH-GENERATED-AT-PARTS REDEFINES ARCH-GENERATED-AT.
000210             15  ARCH-GEN-YYYY           PIC 9(04).
000220             15  ARCH-GEN-MM             PIC 9(02).
000230             15  ARCH-GEN-DD             PIC 9(02).
000240             15  ARCH-GEN-HH             PIC 9(02).
000250             15  ARCH-GEN-MI             PIC 9(02).
000260             15  ARCH-GEN-SS             PIC 9(02).
000270     05  ARCH-HEADER-BLOCK REDEFINES ARCH-HEADER-GROUP PIC X(92).
000280     05  ARCH-MEASUREMENTS-GROUP.
000290         10  ARCH-BATTERY-VOLTAGE-V  PIC S9(3)V9(2).
000300         10  ARCH-BATTERY-CURRENT-A  PIC S9(3)V9(2).
000310         10  ARCH-PAYLOAD-TEMP-C     PIC S9(3)V9(2).
000320         10  ARCH-ANGULAR-RATE-DEG-S PIC S9(1)V9(4).
000330         10  ARCH-SIGNAL-STRENGTH-DB PIC S9(3)V9(2).
000340         10  ARCH-CPU-LOAD-PCT       PIC S9(3)V9(1).
000350     05  ARCH-MEASUREMENTS-BLOCK REDEFINES ARCH-MEASUREMENTS-GROUP
000360             PIC X(29).
000370     05  ARCH-HEALTH                 PIC X(06).
000380         88  ARCH-HEALTH-GREEN           VALUE "GREEN ".
000390         88  ARCH-HEALTH-YELLOW          VALUE "YELLOW".
000400         88  ARCH-HEALTH-RED             VALUE "RED   ".
000410     05  ARCH-MODE                   PIC X(08).
000420     05  ARCH-SOURCE                 PIC X(06).
000430     05  FILLER                      PIC X(04).
