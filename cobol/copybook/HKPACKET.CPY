000010*****************************************************************
000020** HKPACKET  -  SPACECRAFT HOUSEKEEPING TELEMETRY PACKET RECORD
000030**              ONE RECORD PER HK PACKET ON THE GROUND STATION
000040**              DOWNLINK FEED (TELEMIN).  SEE GSOC-STD-014 FOR
000050**              THE FULL ENGINEERING RANGE TABLE.
000060*****************************************************************
000070*  11/14/92  RNH   ORIGINAL LAYOUT.
000080*  06/02/94  RNH   ADDED HK-META-GROUP (MODE/SOURCE) PER ECP-114.
000090*  09/29/98  DWY   Y2K - GENERATED-AT CONFIRMED 4-DIGIT YEAR,
000100*                  NO CHANGE REQUIRED TO THIS MEMBER.
000110*  04/18/01  TLO   ADDED HK-TYPE-IS-HK 88-LEVEL FOR SCHMVAL.      CR1042  
000120*****************************************************************
000130 01  HK-PACKET-REC.
000140     05  HK-HEADER-GROUP.
000150         10  HK-MISSION-ID           PIC X(32).
000160         10  HK-SPACECRAFT-ID        PIC X(32).
000170         10  HK-PACKET-TYPE          PIC X(02).
000180             88  HK-TYPE-IS-HK           VALUE "HK".
000190         10  HK-SCHEMA-VERSION       PIC 9(02).
000200         10  HK-SEQ                  PIC 9(10).
000210         10  HK-GENERATED-AT         PIC 9(14).
000220         10  HK-GENERATED-AT-PARTS REDEFINES HK-GENERATED-AT.
000230             15  HK-GEN-YYYY             PIC 9(04).
000240             15  HK-GEN-MM               PIC 9(02).
000250             15  HK-GEN-DD               PIC 9(02).
000260             15  HK-GEN-HH               PIC 9(02).
000270             15  HK-GEN-MI               PIC 9(02).
000280             15  HK-GEN-SS               PIC 9(02).
000290     05  HK-HEADER-BLOCK REDEFINES HK-HEADER-GROUP PIC X(92).
000300     05  HK-MEASUREMENTS-GROUP.
000310         10  HK-BATTERY-VOLTAGE-V    PIC S9(3)V9(2).
000320         10  HK-BATTERY-CURRENT-A    PIC S9(3)V9(2).
000330         10  HK-PAYLOAD-TEMP-C       PIC S9(3)V9(2).
000340         10  HK-ANGULAR-RATE-DEG-S   PIC S9(1)V9(4).
000350         10  HK-SIGNAL-STRENGTH-DB   PIC S9(3)V9(2).
000360         10  HK-CPU-LOAD-PCT         PIC S9(3)V9(1).
000370     05  HK-MEASUREMENTS-BLOCK REDEFINES HK-MEASUREMENTS-GROUP
000380             PIC X(29).
000390     05  HK-META-GROUP.
000400         10  HK-MODE                 PIC X(08).
000410             88  HK-MODE-VALID VALUES "NOMINAL " "SAFE    "
000420                                      "DEGRADED" "TEST    ".
000430         10  HK-SOURCE               PIC X(06).
000440             88  HK-SOURCE-REPLAY        VALUE "REPLAY".
000450             88  HK-SOURCE-VALID VALUES "SIM   " "FLIGHT" "REPLAY".
000460     05  HK-META-BLOCK REDEFINES HK-META-GROUP PIC X(14).
000470     05  FILLER                      PIC X(05).
