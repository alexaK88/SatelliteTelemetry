000010*****************************************************************
000020** ABENDREC  -  SHOP-STANDARD ABEND TRACE RECORD.
000030**              COPIED BY EVERY BATCH PROGRAM SO A FORCED ABEND
000040**              (DIVIDE ZERO-VAL INTO ONE-VAL) LEAVES A READABLE
000050**              TRACE LINE ON THE RUN'S PRINT FILE BEFORE THE
000060**              SYSTEM DUMP IS TAKEN.
000070*****************************************************************
000080*  11/14/92  RNH   ORIGINAL LAYOUT.
000090*  09/29/98  DWY   Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,
000100*                  NO CHANGE REQUIRED.
000110*****************************************************************
000120 01  ABEND-REC.
000130     05  FILLER                      PIC X(01) VALUE SPACE.
000140     05  PARA-NAME                   PIC X(32).
000150     05  FILLER                      PIC X(01) VALUE SPACE.
000160     05  ABEND-REASON                PIC X(40).
000170     05  FILLER                      PIC X(01) VALUE SPACE.
000180     05  EXPECTED-VAL                PIC X(10).
000190     05  FILLER                      PIC X(01) VALUE SPACE.
000200     05  ACTUAL-VAL                  PIC X(10).
000210 
000220 01  ABEND-CONSTANTS.
000230     05  ZERO-VAL                    PIC 9(01) VALUE ZERO.
000240     05  ONE-VAL                     PIC 9(01) VALUE 1.
000250     05  FILLER                      PIC X(06) VALUE SPACES.
