000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.  TELIVAL.
000030        AUTHOR. R. HALVORSEN.
000040        INSTALLATION. GSOC DATA SYSTEMS GROUP.
000050        DATE-WRITTEN. 11/14/92.
000060        DATE-COMPILED. 06/14/01.
000070        SECURITY. NON-CONFIDENTIAL.
000080****************************************************************
000090** TELIVAL  -  SATELLITE HOUSEKEEPING TELEMETRY INGESTION AND
000100**             VALIDATION RUN.  READS THE GROUND STATION HK
000110**             DOWNLINK FEED (TELEMIN) ONE PACKET AT A TIME,
000120**             VALIDATES IT, CLASSIFIES ITS HEALTH, TRACKS
000130**             SEQUENCE GAPS AND CONTACT PASSES, SPILLS
000140**             ACCEPTED PACKETS TO A PER-RUN WORK FILE, RE-
000150**             SEQUENCES THAT WORK FILE BY GENERATED-AT AT END
000160**             OF RUN, AND APPENDS THE RESULT TO THE TELEMETRY
000170**             ARCHIVE.  A PER-PACKET DISPOSITION LINE PLUS AN
000180**             END-OF-RUN SUMMARY IS WRITTEN TO THE DISPOSITION
000190**             REPORT.
000200**
000210**             REJECTED PACKETS DO NOT PARTICIPATE IN HEALTH,
000220**             GAP, PASS OR ARCHIVE PROCESSING - THEY ARE
000230**             COUNTED AND REPORTED WITH A REASON ONLY.
000240****************************************************************
000250** CHANGE LOG
000260**   11/14/92  RNH   ORIGINAL PROGRAM - SCHEMA CHECK AND ARCHIVE
000270**                   APPEND ONLY, NO HEALTH OR GAP TRACKING.
000280**   11/21/92  RNH   ADDED CALL TO HLTHVAL FOR HEALTH STATUS.
000290**   12/03/92  RNH   ADDED CALLS TO SEQMON AND PASSMON; ADDED
000300**                   PASS-STARTED CONTROL BREAK ON DISPOSITION-
000310**                   RPT.
000320**   02/08/93  RNH   ADDED RUNPARM-FILE FOR THE PROCESSING-CLOCK
000330**                   'NOW' USED BY SCHMVAL'S FRESHNESS CHECK.
000340**   03/07/95  RNH   TRAILER SUMMARY NOW SHOWS LAST GAP DETAIL
000350**                   PER OPS REQUEST.
000360**   09/29/98  DWY   Y2K REVIEW - RUNPARM-REC AND HK-GENERATED-AT
000370**                   ARE BOTH 4-DIGIT-YEAR FIELDS, NO CHANGE
000380**                   REQUIRED IN THIS PROGRAM.
000390**   01/11/99  DWY   RE-VERIFIED ABOVE AFTER DEC 1998 OPS TEST.
000400**   04/18/01  TLO   RENUMBERED PARAGRAPHS TO THE 000/100/500/    CR1042  
000410**                   600/650/700/750/800/900/950/1000 SCHEME      CR1042  
000420**                   SHARED BY THE REST OF THE SHOP'S BATCH       CR1042  
000430**                   PROGRAMS; NO PROCESSING CHANGE.              CR1042  
000440**   06/14/01  TLO   ARCHIVE-OUT IS NOW RE-SEQUENCED BY           CR1058  
000450**                   GENERATED-AT AT END OF RUN (PARA 625/630)    CR1058  
000460**                   BEFORE IT IS APPENDED TO THE ARCHIVE.  THE   CR1058  
000470**                   OLD LOGIC WROTE STRAIGHT TO ARCHIVE-OUT AS   CR1058  
000480**                   EACH PACKET WAS ACCEPTED, WHICH ONLY HAPPENS CR1058  
000490**                   TO COME OUT IN GENERATED-AT ORDER WHEN       CR1058  
000500**                   TELEMIN ITSELF ARRIVES THAT WAY.  GSOC OPS   CR1058  
000510**                   CONFIRMS TELEMIN CAN CARRY REPLAYED OR       CR1058  
000520**                   RE-DOWNLINKED SEGMENTS OUT OF GENERATED-AT   CR1058  
000530**                   ORDER EVEN WHEN ITS OWN SEQ IS MONOTONIC,    CR1058  
000540**                   SO THIS PROGRAM NO LONGER ASSUMES TIME       CR1058  
000550**                   ORDER ON THE INPUT SIDE - SEE GSOC-STD-014   CR1058  
000560**                   REV C SECTION 4.  SEE DESIGN NOTES ON FILE   CR1058  
000570**                   ARCHIVE-WORK BELOW FOR THE MECHANISM.        CR1058  
000580**   07/09/01  TLO   MOVED PRIOR-PASS-ID OUT TO ITS OWN 77-LEVEL  CR1069  
000590**                   PER SHOP STANDARD - NO PROCESSING CHANGE.    CR1069  
000600****************************************************************
000610 
000620        ENVIRONMENT DIVISION.
000630*    TOP-OF-PAGE IS THIS SHOP'S MNEMONIC FOR CHANNEL 1 (C01) ON
000640*    THE CARRIAGE CONTROL BYTE - DISPOSITION-RPT USES IT ONCE,
000650*    TO SKIP TO A NEW PAGE FOR THE RUN HEADING IN 750-WRITE-RUN-
000660*    HDR.
000670        CONFIGURATION SECTION.
000680        SOURCE-COMPUTER. IBM-390.
000690        OBJECT-COMPUTER. IBM-390.
000700        SPECIAL-NAMES.
000710            C01 IS TOP-OF-PAGE.
000720 
000730*    INPUT-OUTPUT SECTION FOLLOWS.  FOUR OF THE SEVEN FILES
000740*    BELOW (ARCHIVE-WORK / ARCHIVE-SORT-FILE / ARCHIVE-SORTED)
000750*    EXIST ONLY TO RE-SEQUENCE THE ARCHIVE AT END OF RUN - SEE
000760*    PARAGRAPH 625-SORT-AND-SPILL-ARCHIVE.
000770        INPUT-OUTPUT SECTION.
000780        FILE-CONTROL.
000790*    THIS SHOP ASSIGNS EVERY FILE TO A LOGICAL NAME OF THE FORM
000800*    UT-S-xxxxxxx, NEVER TO A DIRECT DATASET NAME OR PATH - THE
000810*    JCL FOR THE JOB STEP IS WHAT TIES UT-S-TELEMIN, ETC., TO
000820*    AN ACTUAL DD STATEMENT AT RUN TIME.
000830            SELECT TELEMETRY-IN
000840            ASSIGN TO UT-S-TELEMIN
000850              ACCESS MODE IS SEQUENTIAL
000860              FILE STATUS IS INCODE.
000870 
000880*    RUNPARM-FILE IS A ONE-CARD PARAMETER FILE, NOT A TRUE
000890*    TELEMETRY INPUT - SEE THE FD COMMENT BELOW.
000900            SELECT RUNPARM-FILE
000910            ASSIGN TO UT-S-RUNPARM
000920              ACCESS MODE IS SEQUENTIAL
000930              FILE STATUS IS PARMCODE.
000940 
000950*    ARCHIVE-OUT IS THE ONLY FILE ON THIS JOB STEP THAT SPANS
000960*    MULTIPLE RUNS - EVERYTHING ELSE IS CREATED FRESH AND
000970*    DISCARDED AT THE END OF EACH RUN.
000980            SELECT ARCHIVE-OUT
000990            ASSIGN TO UT-S-ARCHIVE
001000              ACCESS MODE IS SEQUENTIAL
001010              FILE STATUS IS ARCCODE.
001020 
001030*    PER-RUN SCRATCH FILE - ACCEPTED PACKETS LAND HERE IN
001040*    ARRIVAL ORDER DURING THE MAIN LOOP, THEN ARE SORTED OUT OF
001050*    THIS FILE BY PARAGRAPH 625 BEFORE ANYTHING REACHES THE
001060*    REAL ARCHIVE.  NOT RETAINED BETWEEN RUNS.
001070            SELECT ARCHIVE-WORK
001080            ASSIGN TO UT-S-ARCHWORK
001090              ACCESS MODE IS SEQUENTIAL
001100              FILE STATUS IS WKCODE.
001110 
001120*    SORT WORK FILE FOR THE SORT VERB IN PARAGRAPH 625.  NO
001130*    ACCESS MODE OR FILE STATUS CLAUSE - THE SORT VERB OPENS,
001140*    READS/WRITES AND CLOSES THIS FILE ITSELF.
001150            SELECT ARCHIVE-SORT-FILE
001160            ASSIGN TO UT-S-ARCHSORT.
001170 
001180*    HOLDS THIS RUN'S ACCEPTED PACKETS AFTER THE SORT, IN
001190*    GENERATED-AT ORDER, READY TO BE SPILLED ONTO ARCHIVE-OUT.
001200            SELECT ARCHIVE-SORTED
001210            ASSIGN TO UT-S-ARCHSRTD
001220              ACCESS MODE IS SEQUENTIAL
001230              FILE STATUS IS SRTCODE.
001240 
001250            SELECT DISPOSITION-RPT
001260            ASSIGN TO UT-S-DISPRPT
001270              ORGANIZATION IS SEQUENTIAL.
001280 
001290        DATA DIVISION.
001300        FILE SECTION.
001310******* THIS FILE IS THE GROUND STATION HK DOWNLINK FEED.
001320******* ONE RECORD PER HOUSEKEEPING PACKET, ARRIVAL ORDER IS
001330******* PROCESSING ORDER - BUT SEE ARCHIVE-WORK BELOW, ARRIVAL
001340******* ORDER ON THIS FILE IS NO LONGER ASSUMED TO BE
001350******* GENERATED-AT ORDER.
001360        FD  TELEMETRY-IN
001370            RECORDING MODE IS F
001380            LABEL RECORDS ARE STANDARD
001390            RECORD CONTAINS 140 CHARACTERS
001400            BLOCK CONTAINS 0 RECORDS
001410            DATA RECORD IS HK-PACKET-REC.
001420        COPY HKPACKET.
001430******* HKPACKET.CPY CARRIES THE FULL 140-BYTE WIRE LAYOUT - THIS
001440******* PROGRAM NEVER REDEFINES OR REARRANGES IT, SO A CHANGE TO
001450******* THE COPYBOOK REACHES EVERY PROGRAM THAT COPIES IT WITH NO
001460******* SOURCE CHANGE HERE.
001470 
001480******* THIS FILE CARRIES THE ONE-RECORD PROCESSING-CLOCK 'NOW'
001490******* VALUE USED BY SCHMVAL'S FRESHNESS CHECK.  IN A LIVE RUN
001500******* THIS IS SUPPLIED BY THE JOB SCHEDULER; SEE SAMPLE DATA.
001510        FD  RUNPARM-FILE
001520            RECORDING MODE IS F
001530            LABEL RECORDS ARE STANDARD
001540            RECORD CONTAINS 14 CHARACTERS
001550            BLOCK CONTAINS 0 RECORDS
001560            DATA RECORD IS RUNPARM-REC.
001570        01  RUNPARM-REC                 PIC 9(14).
001580*    NO FILLER ON RUNPARM-REC - IT IS AN ELEMENTARY 01-LEVEL, NOT
001590*    A GROUP, SO THE USUAL FILLER-PAD CONVENTION DOES NOT APPLY.
001600 
001610******* THIS FILE IS THE APPEND-ONLY TELEMETRY ARCHIVE.  OPENED
001620******* EXTEND SO A RUN NEVER OVERLAYS A PRIOR RUN'S RECORDS.
001630******* AS OF CR1058 THIS FILE IS OPENED/WRITTEN/CLOSED ENTIRELY
001640******* WITHIN PARAGRAPH 625 - NOT IN 000-HOUSEKEEPING - SO THE
001650******* ONLY RECORDS EVER APPENDED ARE THE SORTED OUTPUT OF
001660******* THIS RUN'S ARCHIVE-WORK FILE.
001670        FD  ARCHIVE-OUT
001680            RECORDING MODE IS F
001690            LABEL RECORDS ARE STANDARD
001700            RECORD CONTAINS 145 CHARACTERS
001710            BLOCK CONTAINS 0 RECORDS
001720            DATA RECORD IS ARCHIVE-REC.
001730        COPY ARCHREC.
001740 
001750******* SCRATCH FILE - HOLDS THIS RUN'S ACCEPTED PACKETS IN THE
001760******* ORDER 600-WRITE-ARCHIVE RECEIVED THEM (I.E. ARRIVAL
001770******* ORDER ON TELEMETRY-IN), NOT NECESSARILY GENERATED-AT
001780******* ORDER.  SAME 145-BYTE LAYOUT AS ARCHIVE-REC, CARRIED AS
001790******* PIC X SINCE NOTHING IN THIS FD NEEDS TO ADDRESS
001800******* INDIVIDUAL FIELDS - THE RECORD MOVES AS ONE BLOCK.
001810        FD  ARCHIVE-WORK
001820            RECORDING MODE IS F
001830            LABEL RECORDS ARE STANDARD
001840            RECORD CONTAINS 145 CHARACTERS
001850            BLOCK CONTAINS 0 RECORDS
001860            DATA RECORD IS ARCHIVE-WORK-REC.
001870        01  ARCHIVE-WORK-REC             PIC X(145).
001880*    CARRIED AS ONE UNDIFFERENTIATED PIC X FIELD - THE 600-WRITE-
001890*    ARCHIVE PARAGRAPH ALREADY BUILT ARCHIVE-REC FIELD BY FIELD,
001900*    SO THIS FD HAS NO NEED TO SEE THE SAME FIELDS A SECOND TIME.
001910 
001920******* SD FOR THE SORT VERB IN PARAGRAPH 625.  THE RECORD BELOW
001930******* IS LAID OVER THE SAME 145-BYTE ARCHIVE RECORD SHAPE -
001940******* THE LEADING AND TRAILING FILLERS EXIST ONLY TO POSITION
001950******* THE SORT KEY AT ITS TRUE OFFSET (BYTES 79-92, WHERE
001960******* ARCH-GENERATED-AT FALLS IN ARCHREC.CPY) WITHOUT HAVING
001970******* TO COPY THE WHOLE HEADER GROUP INTO THE SD.
001980        SD  ARCHIVE-SORT-FILE
001990            DATA RECORD IS ARCHIVE-SORT-REC.
002000        01  ARCHIVE-SORT-REC.
002010            05  FILLER                  PIC X(78).
002020            05  ARCH-SORT-GENERATED-AT  PIC 9(14).
002030            05  FILLER                  PIC X(53).
002040 
002050******* HOLDS THIS RUN'S ACCEPTED PACKETS AFTER THE SORT HAS RUN,
002060******* IN ASCENDING GENERATED-AT ORDER, ONE RECORD AT A TIME FOR
002070******* PARAGRAPH 630 TO READ AND SPILL ONTO THE REAL ARCHIVE.
002080        FD  ARCHIVE-SORTED
002090            RECORDING MODE IS F
002100            LABEL RECORDS ARE STANDARD
002110            RECORD CONTAINS 145 CHARACTERS
002120            BLOCK CONTAINS 0 RECORDS
002130            DATA RECORD IS ARCHIVE-SORTED-REC.
002140        01  ARCHIVE-SORTED-REC           PIC X(145).
002150*    READ INTO ARCHIVE-REC (FROM COPY ARCHREC) IN PARAGRAPH 630 SO
002160*    THE SPILL-TO-ARCHIVE-OUT WRITE CAN USE THE SAME 01-LEVEL THE
002170*    ORIGINAL ACCEPT PATH BUILT - NO SEPARATE MOVE IS NEEDED.
002180 
002190******* THIS FILE IS THE DISPOSITION/SUMMARY PRINT REPORT.
002200        FD  DISPOSITION-RPT
002210            RECORDING MODE IS F
002220            LABEL RECORDS ARE STANDARD
002230            RECORD CONTAINS 132 CHARACTERS
002240            BLOCK CONTAINS 0 RECORDS
002250            DATA RECORD IS RPT-REC.
002260        01  RPT-REC                     PIC X(132).
002270 
002280*    EVERY ONE OF THE WS-xxxxVAL-AREA GROUPS BELOW IS THE
002290*    LINKAGE-SHAPED RETURN AREA FOR ONE CALLED SUBPROGRAM - THE
002300*    NAME ALWAYS MATCHES THE PROGRAM-ID IT SERVES SO A READER
002310*    CAN MATCH A CALL STATEMENT TO ITS WORKING-STORAGE WITHOUT
002320*    HUNTING FOR IT.
002330        WORKING-STORAGE SECTION.
002340*    FILE STATUS CODES FOR EVERY FILE THAT CARRIES ONE - SEE THE
002350*    FILE-CONTROL PARAGRAPH ABOVE.  NO-MORE-PACKETS IS THE ONLY
002360*    88-LEVEL HERE BECAUSE IT IS THE ONLY STATUS TESTED DIRECTLY;
002370*    THE OTHERS ARE CARRIED FOR AN ABEND DUMP TO SHOW, NOT FOR
002380*    PROGRAM LOGIC TO BRANCH ON.
002390*    WORKING-STORAGE IS LAID OUT IN THE SHOP'S USUAL GROUPS -
002400*    FILE-STATUS-CODES, FLAGS-AND-SWITCHES, COUNTERS-AND-
002410*    ACCUMULATORS, THEN ONE WS-xxxxVAL-AREA GROUP PER CALLED
002420*    SUBPROGRAM HOLDING ITS RETURN PARAMETERS.  EVERY COUNTER AND
002430*    SUBSCRIPT IN THIS PROGRAM IS COMP, PER SHOP STANDARD - NONE
002440*    OF THE MONEY-STYLE COMP-3 PACKED FIELDS THIS SHOP USES
002450*    ELSEWHERE APPEAR HERE BECAUSE THIS SYSTEM HANDLES NO MONEY.
002460        01  FILE-STATUS-CODES.
002470            05  INCODE                  PIC X(02).
002480                88  NO-MORE-PACKETS         VALUE "10".
002490            05  PARMCODE                PIC X(02).
002500            05  ARCCODE                 PIC X(02).
002510            05  WKCODE                  PIC X(02).
002520            05  SRTCODE                 PIC X(02).
002530            05  FILLER                  PIC X(02).
002540 
002550*    MORE-SORTED-SW IS SET AND TESTED ONLY INSIDE PARAGRAPH 625 -
002560*    IT FOLLOWS THE SAME READ-AHEAD PATTERN AS MORE-PACKETS-SW
002570*    DOES FOR THE MAIN TELEMETRY-IN LOOP.
002580        01  FLAGS-AND-SWITCHES.
002590            05  MORE-PACKETS-SW         PIC X(01) VALUE "Y".
002600                88  NO-MORE-PACKETS-SW      VALUE "N".
002610            05  HDR-WRITTEN-SW          PIC X(01) VALUE "N".
002620                88  RUN-HDR-WRITTEN         VALUE "Y".
002630            05  MORE-SORTED-SW          PIC X(01) VALUE "Y".
002640                88  NO-MORE-SORTED-SW       VALUE "N".
002650            05  FILLER                  PIC X(05).
002660 
002670*    RUN TOTALS, CARRIED THROUGH TO THE TRAILER SUMMARY AND THE
002680*    CONSOLE DISPLAYS AT 999-CLEANUP.  ALL COMP PER SHOP STANDARD
002690*    FOR COUNTERS - NONE OF THESE ARE PRINTED WITHOUT AN
002700*    INTERVENING MOVE TO A ZERO-SUPPRESSED REPORT FIELD.
002710        01  COUNTERS-AND-ACCUMULATORS.
002720            05  PACKETS-READ            PIC S9(09) COMP VALUE ZERO.
002730            05  PACKETS-ACCEPTED        PIC S9(09) COMP VALUE ZERO.
002740            05  PACKETS-REJECTED        PIC S9(09) COMP VALUE ZERO.
002750            05  GREEN-COUNT             PIC S9(09) COMP VALUE ZERO.
002760            05  YELLOW-COUNT            PIC S9(09) COMP VALUE ZERO.
002770            05  RED-COUNT               PIC S9(09) COMP VALUE ZERO.
002780            05  GAP-COUNT               PIC S9(07) COMP VALUE ZERO.
002790            05  MISSING-PACKET-COUNT    PIC S9(09) COMP VALUE ZERO.
002800            05  PASS-COUNT              PIC S9(07) COMP VALUE ZERO.
002810            05  FILLER                  PIC X(04).
002820 
002830*    PRIOR-PASS-ID IS KEPT AS ITS OWN 77-LEVEL, NOT BURIED IN
002840*    COUNTERS-AND-ACCUMULATORS ABOVE - IT IS A CONTROL-BREAK
002850*    LATCH COMPARED AGAINST WS-PASS-ID ON EVERY PACKET, NOT A
002860*    RUN TOTAL, SO IT HAS NO BUSINESS SITTING AMONG THE
002870*    ACCUMULATORS ABOVE.
002880        77  PRIOR-PASS-ID               PIC 9(04) COMP VALUE ZERO.
002890 
002900        01  MISC-WS-FLDS.
002910            05  WS-NOW-TIMESTAMP        PIC 9(14).
002920            05  WS-RETCD                PIC S9(04) COMP.
002930            05  FILLER                  PIC X(04).
002940 
002950*    RETURN AREA FOR CALL "SCHMVAL" - SEE 100-MAINLINE.  THIS
002960*    GROUP IS OVERWRITTEN ON EVERY CALL, NOT JUST CLEARED - THERE
002970*    IS NO NEED TO INITIALIZE IT AT 000-HOUSEKEEPING.
002980        01  WS-SCHMVAL-AREA.
002990            05  WS-REJECT-SW            PIC X(01).
003000                88  WS-REJECTED             VALUE "Y".
003010                88  WS-ACCEPTED             VALUE "N".
003020            05  WS-REJECT-REASON        PIC X(40).
003030            05  FILLER                  PIC X(04).
003040 
003050*    RETURN AREA FOR CALL "HLTHVAL" - SEE 550-PROCESS-PACKET.  ONLY
003060*    REACHED ON AN ACCEPTED PACKET, SO A REJECTED PACKET LEAVES
003070*    THIS GROUP HOLDING WHATEVER THE PRIOR ACCEPTED PACKET SET -
003080*    500-REJECT-PACKET OVERWRITES WS-HEALTH-STATUS/MSG TO SPACES
003090*    AND THE REJECT REASON BEFORE PRINTING, SO THE STALE VALUE
003100*    NEVER REACHES THE REPORT.
003110        01  WS-HLTHVAL-AREA.
003120            05  WS-HEALTH-STATUS        PIC X(06).
003130            05  WS-HEALTH-MSG           PIC X(40).
003140            05  FILLER                  PIC X(04).
003150 
003160*    RETURN AREA FOR CALL "SEQMON" - SEE 550-PROCESS-PACKET.  THE
003170*    GAP-FROM/GAP-TO/GAP-SIZE FIELDS ARE ONLY MEANINGFUL WHEN
003180*    WS-GAP-FOUND IS TRUE - OTHERWISE THEY CARRY SEQMON'S OWN
003190*    ZERO-VALUE CONVENTION FOR "NO GAP THIS CALL".
003200        01  WS-SEQMON-AREA.
003210            05  WS-GAP-FOUND-SW         PIC X(01).
003220                88  WS-GAP-FOUND            VALUE "Y".
003230            05  WS-GAP-FROM             PIC 9(10).
003240            05  WS-GAP-TO               PIC 9(10).
003250            05  WS-GAP-SIZE             PIC 9(10).
003260            05  WS-GAP-SEVERITY         PIC X(08).
003270            05  FILLER                  PIC X(04).
003280 
003290*    RETURN AREA FOR CALL "PASSMON" - SEE 550-PROCESS-PACKET.
003300*    WS-PASS-ID IS COMPARED AGAINST PRIOR-PASS-ID IMMEDIATELY
003310*    BELOW THIS CALL TO DETECT THE CONTROL BREAK - PASSMON ITSELF
003320*    CARRIES THE PRIOR-PASS STATE, NOT THIS PROGRAM.
003330        01  WS-PASSMON-AREA.
003340            05  WS-PASS-ID              PIC 9(04).
003350            05  WS-PASS-START           PIC 9(14).
003360            05  FILLER                  PIC X(04).
003370 
003380*    ACCEPTED/GAP FLAGS MOVED STRAIGHT INTO THE DISPOSITION LINE.
003390        01  WS-DISP-FLAGS.
003400            05  WS-DISP-ACCEPTED-FLAG   PIC X(01).
003410            05  WS-DISP-GAP-FLAG        PIC X(01).
003420            05  FILLER                  PIC X(04).
003430 
003440*    LAST GAP SEEN THIS RUN, HELD FOR THE TRAILER SUMMARY LINE -
003450*    SEE 950-WRITE-SUMMARY.  NOT RESET BETWEEN PACKETS.
003460        01  WS-LAST-GAP-AREA.
003470            05  WS-LAST-GAP-FOUND-SW    PIC X(01) VALUE "N".
003480                88  WS-LAST-GAP-EXISTS      VALUE "Y".
003490            05  WS-LAST-GAP-FROM        PIC 9(10).
003500            05  WS-LAST-GAP-TO          PIC 9(10).
003510            05  WS-LAST-GAP-SIZE        PIC 9(10).
003520            05  WS-LAST-GAP-SEVERITY    PIC X(08).
003530            05  FILLER                  PIC X(04).
003540 
003550        COPY DISPLINE.
003560        COPY ABENDREC.
003570 
003580        PROCEDURE DIVISION.
003590*    MAINLINE CONTROL - HOUSEKEEPING, THEN ONE PERFORM OF
003600*    100-MAINLINE PER INPUT PACKET, THEN CLEANUP.  THIS SHOP
003610*    NEVER NAMES THE MAINLINE PARAGRAPH ITSELF - THE STATEMENTS
003620*    JUST FOLLOW PROCEDURE DIVISION DIRECTLY.
003630            PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003640            PERFORM 100-MAINLINE THRU 100-EXIT
003650                UNTIL NO-MORE-PACKETS-SW.
003660            PERFORM 999-CLEANUP THRU 999-EXIT.
003670            MOVE +0 TO RETURN-CODE.
003680            GOBACK.
003690 
003700****** OPEN FILES, LOAD THE RUN CLOCK, PRIME THE READ
003710        000-HOUSEKEEPING.
003720            MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003730            DISPLAY "******** BEGIN JOB TELIVAL ********".
003740*    OPEN THE TWO INPUT FILES AND THE DISPOSITION REPORT NOW.
003750*    ARCHIVE-WORK IS DELIBERATELY NOT OPENED UNTIL AFTER THE
003760*    RUN PARAMETER READ BELOW SUCCEEDS - IF THAT READ ABENDS,
003770*    THERE IS NO PARTIALLY-OPEN SCRATCH FILE FOR 800-CLOSE-
003780*    FILES TO WORRY ABOUT.
003790*    THE PARA-NAME FIELD (SEE COPY ABENDREC BELOW) IS SET AT THE
003800*    TOP OF EVERY PARAGRAPH IN THIS PROGRAM SO A STORAGE DUMP
003810*    ALWAYS SHOWS WHICH PARAGRAPH WAS RUNNING IF 1000-ABEND-RTN
003820*    IS EVER REACHED - THIS IS THE SHOP'S STANDARD TRACE
003830*    CONVENTION, NOT UNIQUE TO THIS PROGRAM.
003840            OPEN INPUT TELEMETRY-IN, RUNPARM-FILE.
003850            OPEN OUTPUT DISPOSITION-RPT.
003860 
003870            MOVE "N" TO WS-LAST-GAP-FOUND-SW.
003880            MOVE "N" TO HDR-WRITTEN-SW.
003890*    BOTH SWITCHES ABOVE ALREADY DEFAULT TO "N" IN WORKING-
003900*    STORAGE - THESE TWO MOVES ARE BELT-AND-SUSPENDERS SO A RERUN
003910*    OF THE JOB STEP NEVER INHERITS STALE VALUES FROM A PRIOR CALL
003920*    WITHIN THE SAME RUN UNIT, SHOULD ONE EVER EXIST.
003930 
003940*    THE RUN PARAMETER RECORD CARRIES THE PROCESSING-CLOCK 'NOW'
003950*    VALUE SCHMVAL'S FRESHNESS CHECK COMPARES GENERATED-AT
003960*    AGAINST.  A MISSING RECORD IS A SETUP ERROR, NOT A DATA
003970*    ERROR, SO IT FORCES AN ABEND RATHER THAN A SKIPPED RUN.
003980            READ RUNPARM-FILE INTO WS-NOW-TIMESTAMP
003990                AT END
004000                MOVE "000-HOUSEKEEPING" TO PARA-NAME
004010                MOVE "** MISSING RUN PARAMETER RECORD **" TO
004020                        ABEND-REASON
004030                GO TO 1000-ABEND-RTN
004040            END-READ.
004050 
004060            OPEN OUTPUT ARCHIVE-WORK.
004070 
004080            READ TELEMETRY-IN
004090                AT END
004100                MOVE "N" TO MORE-PACKETS-SW
004110            END-READ.
004120        000-EXIT.
004130            EXIT.
004140 
004150****** ONE PASS OF THIS PARAGRAPH PER INPUT PACKET
004160        100-MAINLINE.
004170            MOVE "100-MAINLINE" TO PARA-NAME.
004180            ADD 1 TO PACKETS-READ.
004190*    PACKETS-READ COUNTS EVERY RECORD OFF TELEMETRY-IN, ACCEPTED
004200*    OR REJECTED - IT IS THE DENOMINATOR OPS CHECKS THE TRAILER
004210*    SUMMARY'S READ/ACCEPTED/REJECTED LINE AGAINST.
004220 
004230*    SCHMVAL IS THE GATEKEEPER - SCHEMA, RANGE, META AND
004240*    FRESHNESS CHECKS ALL HAPPEN INSIDE IT, IN THAT ORDER, AND
004250*    IT STOPS AT THE FIRST ONE THAT FAILS.
004260            CALL "SCHMVAL" USING HK-PACKET-REC, WS-NOW-TIMESTAMP,
004270                    WS-REJECT-SW, WS-REJECT-REASON, WS-RETCD.
004280*    WS-RETCD IS CARRIED BUT NEVER TESTED BY THIS PROGRAM - SCHMVAL
004290*    SIGNALS ITS DECISION ENTIRELY THROUGH WS-REJECT-SW/REASON.  THE
004300*    RETURN CODE EXISTS SO A FUTURE CALLER WITH A DIFFERENT NEED
004310*    CAN DISTINGUISH "REJECTED" FROM "COULD NOT EVALUATE" WITHOUT
004320*    A LINKAGE CHANGE.
004330 
004340            IF WS-REJECTED
004350                PERFORM 500-REJECT-PACKET THRU 500-EXIT
004360            ELSE
004370                PERFORM 550-PROCESS-PACKET THRU 550-EXIT.
004380 
004390            READ TELEMETRY-IN
004400                AT END
004410                MOVE "N" TO MORE-PACKETS-SW
004420            END-READ.
004430        100-EXIT.
004440            EXIT.
004450 
004460****** SCHEMA/RANGE REJECTION - NO GAP, PASS OR ARCHIVE WORK
004470        500-REJECT-PACKET.
004480            MOVE "500-REJECT-PACKET" TO PARA-NAME.
004490            ADD 1 TO PACKETS-REJECTED.
004500*    A REJECTED PACKET STILL GETS ONE DISPOSITION LINE, BUT WITH
004510*    NO HEALTH STATUS, NO GAP DATA AND PASS-ID FORCED TO ZERO -
004520*    IT NEVER REACHED SEQMON OR PASSMON.
004530            MOVE "N" TO WS-DISP-ACCEPTED-FLAG.
004540            MOVE SPACES TO WS-HEALTH-STATUS.
004550            MOVE WS-REJECT-REASON TO WS-HEALTH-MSG.
004560            MOVE "N" TO WS-DISP-GAP-FLAG.
004570            MOVE ZERO TO WS-GAP-FROM.
004580            MOVE ZERO TO WS-GAP-TO.
004590            MOVE ZERO TO WS-GAP-SIZE.
004600            MOVE ZERO TO WS-PASS-ID.
004610*    PASS-ID ZERO ON A REJECTED PACKET IS A SENTINEL, NOT A REAL
004620*    PASS NUMBER - PASSMON NEVER RETURNS ZERO FOR AN ACCEPTED
004630*    PACKET, SO THE DISPOSITION LINE'S PASS COLUMN DISTINGUISHES
004640*    THE TWO CASES UNAMBIGUOUSLY.
004650            PERFORM 650-WRITE-DISPOSITION THRU 650-EXIT.
004660        500-EXIT.
004670            EXIT.
004680 
004690****** ACCEPTED PACKET - HEALTH, GAP, PASS, ARCHIVE, DISPOSITION
004700        550-PROCESS-PACKET.
004710            MOVE "550-PROCESS-PACKET" TO PARA-NAME.
004720*    ACCEPTED MEANS SCHMVAL FOUND NOTHING WRONG WITH THE HEADER,
004730*    THE SIX ENGINEERING RANGES, MODE/SOURCE, OR FRESHNESS - THE
004740*    PACKET NOW PARTICIPATES FULLY IN HEALTH, GAP, PASS AND
004750*    ARCHIVE PROCESSING.
004760            ADD 1 TO PACKETS-ACCEPTED.
004770            MOVE "Y" TO WS-DISP-ACCEPTED-FLAG.
004780 
004790            CALL "HLTHVAL" USING HK-PACKET-REC, WS-HEALTH-STATUS,
004800                    WS-HEALTH-MSG, WS-RETCD.
004810*    HLTHVAL IS CALLED WITH THE WHOLE PACKET RECORD, NOT JUST THE
004820*    SIX ENGINEERING FIELDS, SINCE THE THRESHOLDS IT CHECKS ARE
004830*    ALL PART OF HK-MEASUREMENTS-BLOCK WITHIN THAT RECORD - A
004840*    NARROWER LINKAGE WOULD GAIN NOTHING.
004850 
004860*    BUMP THE RUN-WIDE HEALTH TALLY FOR THE TRAILER SUMMARY.
004870            IF WS-HEALTH-STATUS = "GREEN "
004880                ADD 1 TO GREEN-COUNT
004890            ELSE
004900                IF WS-HEALTH-STATUS = "YELLOW"
004910                    ADD 1 TO YELLOW-COUNT
004920                ELSE
004930                    ADD 1 TO RED-COUNT.
004940 
004950            CALL "SEQMON" USING HK-SEQ, WS-GAP-FOUND-SW, WS-GAP-FROM,
004960                    WS-GAP-TO, WS-GAP-SIZE, WS-GAP-SEVERITY, WS-RETCD.
004970*    ONLY HK-SEQ IS PASSED IN - SEQMON CARRIES ITS OWN PRIOR-
004980*    SEQUENCE STATE ACROSS CALLS WITHIN ITS OWN WORKING-STORAGE,
004990*    NOT IN ANYTHING TELIVAL HOLDS OR SUPPLIES.
005000 
005010*    A GAP ALSO UPDATES THE LAST-GAP-SEEN AREA CARRIED FORWARD
005020*    TO THE TRAILER SUMMARY - ONLY THE MOST RECENT GAP PRINTS
005030*    THERE, NOT A FULL GAP HISTORY.
005040            IF WS-GAP-FOUND
005050                MOVE "Y" TO WS-DISP-GAP-FLAG
005060                ADD 1 TO GAP-COUNT
005070                ADD WS-GAP-SIZE TO MISSING-PACKET-COUNT
005080                MOVE "Y" TO WS-LAST-GAP-FOUND-SW
005090                MOVE WS-GAP-FROM TO WS-LAST-GAP-FROM
005100                MOVE WS-GAP-TO TO WS-LAST-GAP-TO
005110                MOVE WS-GAP-SIZE TO WS-LAST-GAP-SIZE
005120                MOVE WS-GAP-SEVERITY TO WS-LAST-GAP-SEVERITY
005130            ELSE
005140                MOVE "N" TO WS-DISP-GAP-FLAG.
005150 
005160            CALL "PASSMON" USING HK-GENERATED-AT, WS-PASS-ID,
005170                    WS-PASS-START, WS-RETCD.
005180*    PASSMON TAKES THE RAW GENERATED-AT, NOT AN ELAPSED-SECONDS
005190*    VALUE - IT CALLS DATCNV ITSELF TO GET THE COMPARABLE FORM IT
005200*    NEEDS FOR THE 30-SECOND PASS-BOUNDARY TEST.
005210 
005220*    A CHANGE IN PASS-ID SINCE THE PRIOR PACKET IS A NEW-PASS
005230*    CONTROL BREAK - PRINT ITS HEADER BEFORE THIS PACKET'S OWN
005240*    DETAIL LINE.
005250            IF WS-PASS-ID NOT = PRIOR-PASS-ID
005260                ADD 1 TO PASS-COUNT
005270                MOVE WS-PASS-ID TO PRIOR-PASS-ID
005280                PERFORM 700-WRITE-PASS-HDR THRU 700-EXIT.
005290 
005300            PERFORM 600-WRITE-ARCHIVE THRU 600-EXIT.
005310            PERFORM 650-WRITE-DISPOSITION THRU 650-EXIT.
005320        550-EXIT.
005330            EXIT.
005340 
005350****** FLATTEN THE PACKET AND SPILL IT TO THE PER-RUN ARCHIVE
005360****** WORK FILE - NOT THE REAL ARCHIVE.  SEE 625-SORT-AND-
005370****** SPILL-ARCHIVE FOR WHERE ARCHIVE-OUT ACTUALLY GETS
005380****** WRITTEN, ONCE PER RUN, IN GENERATED-AT ORDER.
005390        600-WRITE-ARCHIVE.
005400            MOVE "600-WRITE-ARCHIVE" TO PARA-NAME.
005410*    EACH HEADER FIELD IS MOVED INDIVIDUALLY RATHER THAN AS ONE
005420*    BLOCK MOVE BECAUSE ARCH-SCHEMA-VERSION IS NUMERIC (PIC 9)
005430*    WHILE THE SURROUNDING BYTES ARE ALPHANUMERIC - A SINGLE
005440*    GROUP MOVE WOULD STILL WORK BYTE FOR BYTE, BUT THIS SHOP
005450*    PREFERS EXPLICIT FIELD-BY-FIELD MOVES FOR ANYTHING THAT
005460*    CROSSES A USAGE BOUNDARY.
005470            MOVE HK-MISSION-ID TO ARCH-MISSION-ID.
005480            MOVE HK-SPACECRAFT-ID TO ARCH-SPACECRAFT-ID.
005490            MOVE HK-PACKET-TYPE TO ARCH-PACKET-TYPE.
005500            MOVE HK-SCHEMA-VERSION TO ARCH-SCHEMA-VERSION.
005510            MOVE HK-SEQ TO ARCH-SEQ.
005520            MOVE HK-GENERATED-AT TO ARCH-GENERATED-AT.
005530*    THE SIX ENGINEERING MEASUREMENTS, BY CONTRAST, ARE ALL THE
005540*    SAME SIGNED-DECIMAL SHAPE AND SIT CONTIGUOUSLY IN BOTH
005550*    RECORDS, SO ONE BLOCK MOVE ACROSS THE REDEFINES-ALIAS IS
005560*    SAFE AND SAVES SIX SEPARATE MOVE STATEMENTS.
005570            MOVE HK-MEASUREMENTS-BLOCK TO ARCH-MEASUREMENTS-BLOCK.
005580            MOVE WS-HEALTH-STATUS TO ARCH-HEALTH.
005590            MOVE HK-MODE TO ARCH-MODE.
005600            MOVE HK-SOURCE TO ARCH-SOURCE.
005610*    ARCHIVE-REC (THE FD 01-LEVEL FROM COPY ARCHREC, ABOVE) IS
005620*    THE SAME 145-BYTE SHAPE AS ARCHIVE-WORK-REC, SO A STRAIGHT
005630*    WRITE ... FROM MOVES IT OVER BYTE FOR BYTE.
005640            WRITE ARCHIVE-WORK-REC FROM ARCHIVE-REC.
005650        600-EXIT.
005660            EXIT.
005670 
005680****** END OF RUN ONLY - RE-SEQUENCE ARCHIVE-WORK BY GENERATED-AT
005690****** AND SPILL THE RESULT ONTO THE REAL ARCHIVE.  ADDED CR1058
005700****** SO ARCHIVE-OUT IS ORDERED BY GENERATED-AT EVEN WHEN
005710****** TELEMIN ITSELF ARRIVED OUT OF GENERATED-AT ORDER.
005720        625-SORT-AND-SPILL-ARCHIVE.
005730            MOVE "625-SORT-AND-SPILL-ARCHIVE" TO PARA-NAME.
005740*    ARCHIVE-WORK WAS OPENED OUTPUT BACK IN 000-HOUSEKEEPING AND
005750*    WRITTEN BY EVERY CALL TO 600-WRITE-ARCHIVE.  IT MUST BE
005760*    CLOSED BEFORE THE SORT VERB CAN OPEN IT AS ITS USING FILE.
005770            CLOSE ARCHIVE-WORK.
005780 
005790*    SORT OPENS ARCHIVE-WORK ITSELF, READS EVERY RECORD, ORDERS
005800*    THEM BY THE 14-BYTE GENERATED-AT FIELD DEFINED IN THE SD
005810*    ABOVE, WRITES THE RESULT TO ARCHIVE-SORTED, AND CLOSES BOTH
005820*    FILES - NEITHER MAY BE OPEN WHEN THIS STATEMENT RUNS.
005830            SORT ARCHIVE-SORT-FILE
005840                ON ASCENDING KEY ARCH-SORT-GENERATED-AT
005850                USING ARCHIVE-WORK
005860                GIVING ARCHIVE-SORTED.
005870 
005880*    NOW SPILL THE SORTED FILE ONTO THE REAL ARCHIVE, EXTENDING
005890*    IT SO THIS RUN'S RECORDS FOLLOW EVERY PRIOR RUN'S WITHOUT
005900*    OVERLAYING THEM - ONLY THIS RUN'S SLICE OF THE ARCHIVE IS
005910*    GENERATED-AT ORDERED; IT IS NOT RE-MERGED AGAINST EARLIER
005920*    RUNS' RECORDS ALREADY ON THE ARCHIVE.
005930            OPEN INPUT ARCHIVE-SORTED.
005940            OPEN EXTEND ARCHIVE-OUT.
005950            READ ARCHIVE-SORTED INTO ARCHIVE-REC
005960                AT END
005970                MOVE "N" TO MORE-SORTED-SW
005980            END-READ.
005990            PERFORM 630-SPILL-LOOP THRU 630-EXIT
006000                UNTIL NO-MORE-SORTED-SW.
006010            CLOSE ARCHIVE-SORTED, ARCHIVE-OUT.
006020        625-EXIT.
006030            EXIT.
006040 
006050****** ONE PASS OF THIS PARAGRAPH PER SORTED ARCHIVE RECORD
006060        630-SPILL-LOOP.
006070            MOVE "630-SPILL-LOOP" TO PARA-NAME.
006080            WRITE ARCHIVE-REC.
006090            READ ARCHIVE-SORTED INTO ARCHIVE-REC
006100                AT END
006110                MOVE "N" TO MORE-SORTED-SW
006120            END-READ.
006130        630-EXIT.
006140            EXIT.
006150 
006160****** ONE DETAIL LINE PER PACKET, ACCEPTED OR REJECTED
006170        650-WRITE-DISPOSITION.
006180            MOVE "650-WRITE-DISPOSITION" TO PARA-NAME.
006190            IF NOT RUN-HDR-WRITTEN
006200                PERFORM 750-WRITE-RUN-HDR THRU 750-EXIT.
006210 
006220*    THE RUN/COLUMN HEADING ABOVE PRINTS AT MOST ONCE PER RUN -
006230*    HDR-WRITTEN-SW GUARDS IT THE SAME WAY IN BOTH 650 AND 700
006240*    SO WHICHEVER PARAGRAPH RUNS FIRST (DEPENDS ON WHETHER THE
006250*    FIRST PACKET STARTS A NEW PASS) WRITES IT, NOT BOTH.
006260*    CLEAR THE WHOLE 132-BYTE LINE FIRST SO TRAILING FILLER AND
006270*    ANY FIELD THIS PACKET DOES NOT SUPPLY (E.G. GAP COLUMNS ON A
006280*    NO-GAP PACKET) PRINT AS BLANKS RATHER THAN LEFTOVER DATA
006290*    FROM THE PRIOR DETAIL LINE.
006300            MOVE SPACES TO DISP-DETAIL-LINE.
006310*    DISP-SEQ-O IS MOVED FOR BOTH ACCEPTED AND REJECTED PACKETS -
006320*    IT IS THE ONE COLUMN THAT IS ALWAYS MEANINGFUL REGARDLESS OF
006330*    SCHMVAL'S DECISION, SINCE HK-SEQ COMES STRAIGHT OFF THE
006340*    PACKET ITSELF.
006350            MOVE HK-SEQ TO DISP-SEQ-O.
006360            MOVE WS-DISP-ACCEPTED-FLAG TO DISP-ACCEPTED-O.
006370            MOVE WS-HEALTH-STATUS TO DISP-HEALTH-O.
006380            MOVE WS-HEALTH-MSG TO DISP-MSG-O.
006390            MOVE WS-DISP-GAP-FLAG TO DISP-GAP-FLAG-O.
006400            IF WS-DISP-GAP-FLAG = "Y"
006410                MOVE WS-GAP-FROM TO DISP-GAP-FROM-O
006420                MOVE WS-GAP-TO TO DISP-GAP-TO-O
006430                MOVE WS-GAP-SIZE TO DISP-GAP-SIZE-O
006440                MOVE WS-GAP-SEVERITY TO DISP-GAP-SEVERITY-O
006450            ELSE
006460                MOVE ZERO TO DISP-GAP-FROM-O
006470                MOVE ZERO TO DISP-GAP-TO-O
006480                MOVE ZERO TO DISP-GAP-SIZE-O
006490                MOVE SPACES TO DISP-GAP-SEVERITY-O.
006500            MOVE WS-PASS-ID TO DISP-PASS-ID-O.
006510*    EVERY FIELD ABOVE WAS ALREADY SET EARLIER IN THIS RUN OF
006520*    550-PROCESS-PACKET OR 500-REJECT-PACKET - THIS PARAGRAPH ONLY
006530*    FORMATS AND PRINTS THEM, IT NEVER DECIDES ANY OF THEM ITSELF.
006540 
006550            WRITE RPT-REC FROM DISP-DETAIL-LINE.
006560        650-EXIT.
006570            EXIT.
006580 
006590****** CONTROL BREAK LINE - PRINTED JUST BEFORE THE FIRST DETAIL
006600****** LINE OF A NEW PASS
006610*    ONE PASS HEADER PER CONTROL BREAK, CARRYING THE NEW PASS
006620*    NUMBER AND THE GENERATED-AT OF THE PACKET THAT STARTED IT -
006630*    PASSMON DECIDED THIS WAS A NEW PASS, THIS PARAGRAPH ONLY
006640*    FORMATS AND PRINTS WHAT PASSMON RETURNED.
006650        700-WRITE-PASS-HDR.
006660            MOVE "700-WRITE-PASS-HDR" TO PARA-NAME.
006670            IF NOT RUN-HDR-WRITTEN
006680                PERFORM 750-WRITE-RUN-HDR THRU 750-EXIT.
006690            MOVE SPACES TO DISP-PASS-HDR-LINE.
006700            MOVE WS-PASS-ID TO DISP-PASSHDR-ID-O.
006710            MOVE WS-PASS-START TO DISP-PASSHDR-TIME-O.
006720*    DISP-PASSHDR-TIME-O IS THE RAW 14-DIGIT GENERATED-AT VALUE
006730*    PASSMON RETURNED AS WS-PASS-START, NOT A REFORMATTED DATE -
006740*    SEE DISPLINE.CPY FOR WHY THIS ONE FIELD ON THE REPORT IS NOT
006750*    BROKEN OUT YYYY/MM/DD LIKE THE RUN HEADING IS.
006760            WRITE RPT-REC FROM DISP-PASS-HDR-LINE.
006770        700-EXIT.
006780            EXIT.
006790 
006800****** RUN HEADING AND COLUMN HEADING - FIRST DISPOSITION LINE ONLY
006810*    THE RUN HEADING DATE COMES FROM THE RUN-PARAMETER 'NOW'
006820*    TIMESTAMP READ IN 000-HOUSEKEEPING, NOT FROM ANY PACKET -
006830*    THAT WAY THE HEADING DATE IS STABLE EVEN IF THE FIRST FEW
006840*    PACKETS ON TELEMETRY-IN ARE REJECTED BEFORE A DISPOSITION
006850*    LINE IS EVER WRITTEN.
006860        750-WRITE-RUN-HDR.
006870            MOVE "750-WRITE-RUN-HDR" TO PARA-NAME.
006880*    REFERENCE MODIFICATION (THE (START:LENGTH) SYNTAX BELOW) PULLS
006890*    THE YEAR/MONTH/DAY OUT OF THE 14-DIGIT TIMESTAMP WITHOUT
006900*    NEEDING A SEPARATE REDEFINES JUST FOR THIS ONE-TIME SPLIT.
006910            MOVE WS-NOW-TIMESTAMP(1:4) TO DISP-HDR-YYYY.
006920            MOVE WS-NOW-TIMESTAMP(5:2) TO DISP-HDR-MM.
006930            MOVE WS-NOW-TIMESTAMP(7:2) TO DISP-HDR-DD.
006940            WRITE RPT-REC FROM DISP-RUN-HDR-LINE
006950                AFTER ADVANCING TOP-OF-PAGE.
006960            WRITE RPT-REC FROM DISP-COLHDR-LINE.
006970            MOVE "Y" TO HDR-WRITTEN-SW.
006980        750-EXIT.
006990            EXIT.
007000 
007010****** CLOSE EVERYTHING THE ABEND ROUTINE MAY ALSO NEED TO CLOSE.
007020****** ARCHIVE-WORK/ARCHIVE-SORTED/ARCHIVE-OUT ARE NOT LISTED -
007030****** EACH IS FULLY OPENED AND CLOSED WITHIN ITS OWN PARAGRAPH
007040****** (000/625) SO THEY ARE NEVER LEFT OPEN FOR THIS PARAGRAPH
007050****** TO FIND BY THE TIME IT RUNS.
007060        800-CLOSE-FILES.
007070            MOVE "800-CLOSE-FILES" TO PARA-NAME.
007080            CLOSE TELEMETRY-IN, RUNPARM-FILE, DISPOSITION-RPT.
007090        800-EXIT.
007100            EXIT.
007110 
007120****** END OF RUN - SORT/SPILL THE ARCHIVE, WRITE THE TRAILER
007130****** SUMMARY, THEN CLOSE FILES
007140        999-CLEANUP.
007150            MOVE "999-CLEANUP" TO PARA-NAME.
007160            PERFORM 625-SORT-AND-SPILL-ARCHIVE THRU 625-EXIT.
007170            PERFORM 950-WRITE-SUMMARY THRU 950-EXIT.
007180            PERFORM 800-CLOSE-FILES THRU 800-EXIT.
007190*    THE ARCHIVE SORT/SPILL RUNS BEFORE THE SUMMARY IS WRITTEN SO
007200*    THAT IF THE SORT OR THE SPILL LOOP WERE EVER TO ABEND, THE
007210*    TRAILER SUMMARY AND ITS COUNTS WOULD NOT ALREADY BE ON THE
007220*    REPORT CLAIMING A SUCCESSFUL RUN.
007230*    THESE THREE CONSOLE DISPLAYS DUPLICATE THE TRAILER SUMMARY
007240*    COUNTS LINE SO AN OPERATOR WATCHING THE JOB LOG CAN SEE THE
007250*    OUTCOME WITHOUT PULLING THE PRINT REPORT.
007260            DISPLAY "** PACKETS READ **".
007270            DISPLAY PACKETS-READ.
007280            DISPLAY "** PACKETS ACCEPTED **".
007290            DISPLAY PACKETS-ACCEPTED.
007300            DISPLAY "** PACKETS REJECTED **".
007310            DISPLAY PACKETS-REJECTED.
007320            DISPLAY "******** NORMAL END OF JOB TELIVAL ********".
007330        999-EXIT.
007340            EXIT.
007350 
007360****** TRAILER SUMMARY - COUNTS, HEALTH, GAPS, PASSES, LAST GAP
007370        950-WRITE-SUMMARY.
007380            MOVE "950-WRITE-SUMMARY" TO PARA-NAME.
007390*    A BLANK LINE SEPARATES THE LAST DETAIL/PASS-HDR LINE FROM
007400*    THE TRAILER SUMMARY BLOCK BELOW.
007410            MOVE SPACES TO DISP-BLANK-LINE.
007420            WRITE RPT-REC FROM DISP-BLANK-LINE.
007430 
007440*    READ/ACCEPTED/REJECTED SHOULD ALWAYS FOOT - ACCEPTED PLUS
007450*    REJECTED EQUALS READ - AND OPS CHECKS THAT BY EYE FROM THIS
007460*    LINE EVERY RUN.
007470            MOVE SPACES TO DISP-SUM-COUNTS-LINE.
007480            MOVE PACKETS-READ TO DISP-SUM-READ-O.
007490            MOVE PACKETS-ACCEPTED TO DISP-SUM-ACCEPT-O.
007500            MOVE PACKETS-REJECTED TO DISP-SUM-REJECT-O.
007510            WRITE RPT-REC FROM DISP-SUM-COUNTS-LINE.
007520 
007530*    GREEN/YELLOW/RED SHOULD FOOT TO THE ACCEPTED COUNT ABOVE -
007540*    A REJECTED PACKET NEVER REACHES HLTHVAL SO IT CONTRIBUTES TO
007550*    NONE OF THE THREE BUCKETS.
007560            MOVE SPACES TO DISP-SUM-HEALTH-LINE.
007570            MOVE GREEN-COUNT TO DISP-SUM-GREEN-O.
007580            MOVE YELLOW-COUNT TO DISP-SUM-YELLOW-O.
007590            MOVE RED-COUNT TO DISP-SUM-RED-O.
007600            WRITE RPT-REC FROM DISP-SUM-HEALTH-LINE.
007610 
007620*    GAPS-DETECTED COUNTS DISTINCT GAP EVENTS; PACKETS-MISSING
007630*    IS THE SUM OF EACH GAP'S SIZE - A SINGLE GAP OF 40 MISSING
007640*    PACKETS COUNTS AS ONE GAP BUT FORTY MISSING PACKETS.
007650            MOVE SPACES TO DISP-SUM-GAP-LINE.
007660            MOVE GAP-COUNT TO DISP-SUM-GAPS-O.
007670            MOVE MISSING-PACKET-COUNT TO DISP-SUM-MISSING-O.
007680            WRITE RPT-REC FROM DISP-SUM-GAP-LINE.
007690 
007700*    PASSES-SEEN COUNTS EVERY DISTINCT PASS-ID PASSMON RETURNED
007710*    THIS RUN, INCLUDING THE FIRST ONE - IT IS NEVER ZERO UNLESS
007720*    THE RUN ACCEPTED NO PACKETS AT ALL.
007730            MOVE SPACES TO DISP-SUM-PASS-LINE.
007740            MOVE PASS-COUNT TO DISP-SUM-PASSES-O.
007750            WRITE RPT-REC FROM DISP-SUM-PASS-LINE.
007760 
007770*    LAST-GAP LINE ONLY PRINTS IF A GAP WAS SEEN AT ALL THIS RUN.
007780            IF WS-LAST-GAP-EXISTS
007790                MOVE SPACES TO DISP-SUM-LASTGAP-LINE
007800                MOVE WS-LAST-GAP-FROM TO DISP-SUM-LASTGAP-FROM-O
007810                MOVE WS-LAST-GAP-TO TO DISP-SUM-LASTGAP-TO-O
007820                MOVE WS-LAST-GAP-SIZE TO DISP-SUM-LASTGAP-SIZE-O
007830                MOVE WS-LAST-GAP-SEVERITY TO DISP-SUM-LASTGAP-SEV-O
007840                WRITE RPT-REC FROM DISP-SUM-LASTGAP-LINE.
007850        950-EXIT.
007860            EXIT.
007870 
007880****** FORCED ABEND - LEAVES A TRACE LINE THEN DIVIDES BY ZERO SO
007890****** THE SYSTEM DUMP SHOWS PARA-NAME/ABEND-REASON AT THE TOP
007900        1000-ABEND-RTN.
007910            WRITE RPT-REC FROM ABEND-REC.
007920*    ABEND-REC (FROM COPY ABENDREC) IS MOVED TO RPT-REC DIRECTLY,
007930*    NOT THROUGH ONE OF THE DISP-xxx-LINE RECORDS - IT HAS ITS OWN
007940*    132-BYTE SHAPE CARRYING PARA-NAME AND ABEND-REASON.
007950            PERFORM 800-CLOSE-FILES THRU 800-EXIT.
007960            DISPLAY "*** ABNORMAL END OF JOB-TELIVAL ***" UPON
007970                    CONSOLE.
007980*    DIVIDING BY ZERO-VAL (ALWAYS ZERO, SEE ABENDREC.CPY) IS
007990*    THIS SHOP'S STANDARD WAY TO FORCE A SYSTEM ABEND WITH A DATA
008000*    EXCEPTION THAT SURFACES PARA-NAME AND ABEND-REASON IN THE
008010*    STORAGE DUMP - A DISPLAY ALONE WOULD NOT STOP THE JOB.
008020            DIVIDE ZERO-VAL INTO ONE-VAL.
