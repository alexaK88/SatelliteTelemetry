000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. HLTHVAL.
000030        AUTHOR. R. HALVORSEN.
000040        INSTALLATION. GSOC DATA SYSTEMS GROUP.
000050        DATE-WRITTEN. 11/21/92.
000060        DATE-COMPILED. 07/02/01.
000070        SECURITY. NON-CONFIDENTIAL.
000080 *****************************************************************
000090* HLTHVAL  -  DOMAIN HEALTH CLASSIFIER FOR ONE ACCEPTED
000100*             HOUSEKEEPING PACKET.  RETURNS GREEN/YELLOW/RED
000110*             PLUS ONE EXPLANATORY MESSAGE.  EVERY RULE IS
000120*             EVALUATED; A CRITICAL FINDING ALWAYS OUTRANKS A
000130*             WARNING FINDING EVEN WHEN BOTH ARE TRIPPED BY
000140*             THE SAME FIELD (E.G. A LOW BATTERY VOLTAGE).
000150*
000160*             THIS PROGRAM NEVER REJECTS A PACKET - SCHMVAL
000170*             ALREADY DECIDED THIS ONE IS STRUCTURALLY SOUND
000180*             BEFORE TELIVAL EVER CALLS HERE.  HLTHVAL ONLY
000190*             GRADES WHAT IS ALREADY KNOWN GOOD DATA.
000200 *****************************************************************
000210* CHANGE LOG
000220*   11/21/92  RNH   ORIGINAL PROGRAM - VOLTAGE/TEMP WARNINGS.
000230*   02/08/93  RNH   ADDED ANGULAR RATE AND CPU LOAD WARNINGS.
000240*   07/19/94  CJP   ADDED 200-EVAL-CRITICALS AND RED STATUS.
000250*   03/02/95  CJP   CRITICAL FINDINGS NOW SUPPRESS WARNING
000260*                   MESSAGES ON THE SAME PACKET PER OPS REVIEW.
000270*   09/29/98  DWY   Y2K REVIEW - NO DATE FIELDS IN THIS
000280*                   PROGRAM, NO CHANGE REQUIRED.
000290*   04/18/01  TLO   RENUMBERED PARAGRAPHS 100/200/300 PER         CR1042  
000300*                   SHOP STANDARD, NO LOGIC CHANGE.               CR1042  
000310*   07/02/01  TLO   EXPANDED INLINE COMMENTARY PER QA             CR1061  
000320*                   DOCUMENTATION REVIEW - EACH THRESHOLD NOW     CR1061  
000330*                   CARRIES ITS OWN NOTE ON WHERE THE NUMBER      CR1061  
000340*                   CAME FROM.  NO LOGIC CHANGE.                  CR1061  
000350 *****************************************************************
000360 
000370        ENVIRONMENT DIVISION.
000380*   THIS PROGRAM OPENS AND CLOSES NO FILES OF ITS OWN - IT IS A
000390*   CALLED SUBPROGRAM THAT TAKES ONE PACKET, GRADES IT, AND
000400*   RETURNS.  NOTHING BELOW SPECIAL-NAMES IS NEEDED.
000410 
000420        DATA DIVISION.
000430        WORKING-STORAGE SECTION.
000440*   WS-WARN-SW AND WS-CRIT-SW ARE SET BY 100/200 BELOW AND READ
000450*   BY 300-DECIDE-STATUS - THEY ARE THE ONLY STATE THIS PROGRAM
000460*   CARRIES ACROSS ITS OWN PARAGRAPHS; NOTHING HERE SURVIVES
000470*   FROM ONE CALL TO THE NEXT THE WAY SEQMON/PASSMON DO.
000480        01  FLAGS-AND-SWITCHES.
000490            05  WS-WARN-SW              PIC X(01) VALUE "N".
000500                88  WS-ANY-WARN             VALUE "Y".
000510            05  WS-CRIT-SW              PIC X(01) VALUE "N".
000520                88  WS-ANY-CRIT             VALUE "Y".
000530            05  FILLER                  PIC X(06).
000540 
000550*   WS-WARN-MSG/WS-CRIT-MSG HOLD THE FIRST MATCHING MESSAGE FROM
000560*   EACH LIST - ONCE ONE IS SET IT IS NEVER OVERWRITTEN BY A
000570*   LATER RULE ON THE SAME PACKET, SEE THE SPACES GUARD ON EACH
000580*   IF STATEMENT BELOW.
000590        01  MISC-WS-FLDS.
000600            05  WS-WARN-MSG             PIC X(40) VALUE SPACES.
000610            05  WS-CRIT-MSG             PIC X(40) VALUE SPACES.
000620            05  FILLER                  PIC X(04) VALUE SPACES.
000630 
000640        LINKAGE SECTION.
000650*   HK-PACKET-REC SUPPLIES THE SIX ENGINEERING MEASUREMENTS THIS
000660*   PROGRAM GRADES.  SCHMVAL HAS ALREADY CONFIRMED EACH ONE IS
000670*   WITHIN ITS HARD ENGINEERING RANGE BEFORE THIS PROGRAM EVER
000680*   SEES THE PACKET, SO NO RANGE CHECKING HAPPENS HERE - ONLY
000690*   THE TIGHTER WARNING/CRITICAL THRESHOLDS BELOW.
000700        COPY HKPACKET.
000710 
000720        01  LK-HEALTH-STATUS            PIC X(06).
000730        01  LK-HEALTH-MSG               PIC X(40).
000740        01  LK-RETURN-CD                PIC S9(04) COMP.
000750 
000760        PROCEDURE DIVISION USING HK-PACKET-REC, LK-HEALTH-STATUS,
000770                LK-HEALTH-MSG, LK-RETURN-CD.
000780 
000790*   RESET BOTH SWITCHES AND BOTH MESSAGE FIELDS ON EVERY CALL -
000800*   THIS PROGRAM CARRIES NO STATE BETWEEN PACKETS, UNLIKE SEQMON
000810*   AND PASSMON, SO A STALE VALUE FROM THE PRIOR CALL MUST NEVER
000820*   SURVIVE INTO THIS ONE.
000830        000-MAIN.
000840            MOVE "N" TO WS-WARN-SW.
000850            MOVE "N" TO WS-CRIT-SW.
000860            MOVE SPACES TO WS-WARN-MSG.
000870            MOVE SPACES TO WS-CRIT-MSG.
000880            PERFORM 100-EVAL-WARNINGS THRU 100-EXIT.
000890            PERFORM 200-EVAL-CRITICALS THRU 200-EXIT.
000900            PERFORM 300-DECIDE-STATUS THRU 300-EXIT.
000910            MOVE ZERO TO LK-RETURN-CD.
000920            GOBACK.
000930 
000940 ***** YELLOW FINDINGS - FIRST MATCH ON THE LIST WINS THE MESSAGE
000950*   EACH IF BELOW IS INDEPENDENT - ALL FOUR ARE EVALUATED ON
000960*   EVERY PACKET EVEN AFTER ONE HAS ALREADY SET WS-WARN-MSG, SO
000970*   WS-ANY-WARN COMES OUT RIGHT REGARDLESS OF WHICH FIELD
000980*   TRIPPED IT - ONLY THE MESSAGE TEXT IS LIMITED TO THE FIRST
000990*   MATCH, PER THE 03/02/95 OPS REVIEW NOTED ABOVE.
001000        100-EVAL-WARNINGS.
001010*   23.00V IS THE BATTERY BUS NOMINAL FLOOR - BELOW THIS THE
001020*   SPACECRAFT IS DRAWING DOWN THE RESERVE CELL FASTER THAN THE
001030*   SOLAR ARRAY CAN REPLACE IT DURING AN ECLIPSE PASS.
001040            IF HK-BATTERY-VOLTAGE-V < 23.00 AND WS-WARN-MSG = SPACES
001050                MOVE "Y" TO WS-WARN-SW
001060                MOVE "BATTERY VOLTAGE APPROACHING LOWER LIMIT" TO
001070                        WS-WARN-MSG.
001080*   70.00C IS THE PAYLOAD BAY SOFT LIMIT - ABOVE THIS THE
001090*   THERMAL CONTROL SYSTEM IS WORKING HARDER THAN DESIGN NORMAL
001100*   BUT HAS NOT YET REACHED A CONDITION REQUIRING SAFE MODE.
001110            IF HK-PAYLOAD-TEMP-C > 70.00 AND WS-WARN-MSG = SPACES
001120                MOVE "Y" TO WS-WARN-SW
001130                MOVE "PAYLOAD TEMPERATURE HIGH" TO WS-WARN-MSG.
001140*   2.0000 DEG/SEC IS ABOVE NORMAL THREE-AXIS STATIONKEEPING
001150*   RATES - IT USUALLY MEANS A MOMENTUM WHEEL IS FIGHTING A
001160*   DISTURBANCE TORQUE, NOT YET A TUMBLE.
001170            IF HK-ANGULAR-RATE-DEG-S > 2.0000 AND WS-WARN-MSG = SPACES
001180                MOVE "Y" TO WS-WARN-SW
001190                MOVE "HIGH ANGULAR RATE DETECTED" TO WS-WARN-MSG.
001200*   85 PERCENT CPU LOAD LEAVES LITTLE HEADROOM FOR THE FAULT
001210*   DETECTION TASK THAT RUNS ON THE SAME PROCESSOR - OPS WANTS
001220*   A HEADS UP WHILE THERE IS STILL TIME TO SHED LOAD.
001230            IF HK-CPU-LOAD-PCT > 85.0 AND WS-WARN-MSG = SPACES
001240                MOVE "Y" TO WS-WARN-SW
001250                MOVE "HIGH CPU LOAD" TO WS-WARN-MSG.
001260        100-EXIT.
001270            EXIT.
001280 
001290 ***** RED FINDINGS - FIRST MATCH ON THE LIST WINS THE MESSAGE
001300*   THE CRITICAL THRESHOLDS BELOW ARE ALWAYS TIGHTER THAN THE
001310*   MATCHING WARNING THRESHOLD IN 100-EVAL-WARNINGS ABOVE - A
001320*   PACKET CAN TRIP BOTH, IN WHICH CASE 300-DECIDE-STATUS BELOW
001330*   REPORTS ONLY THE CRITICAL FINDING.  CPU LOAD HAS NO WARNING
001340*   COUNTERPART HERE UNTIL 95 PERCENT - OPS CONSIDERS 85-95
001350*   PERCENT LOAD WORTH WATCHING BUT NOT YET AN EMERGENCY.
001360        200-EVAL-CRITICALS.
001370*   22.50V IS THE LOAD-SHED TRIP POINT - BELOW THIS THE
001380*   SPACECRAFT'S OWN ONBOARD AUTONOMY BEGINS SHUTTING DOWN
001390*   NON-ESSENTIAL LOADS, SO GROUND OPS NEEDS TO KNOW IMMEDIATELY.
001400            IF HK-BATTERY-VOLTAGE-V < 22.50 AND WS-CRIT-MSG = SPACES
001410                MOVE "Y" TO WS-CRIT-SW
001420                MOVE "BATTERY VOLTAGE CRITICALLY LOW" TO WS-CRIT-MSG.
001430*   80.00C IS THE PAYLOAD BAY HARD LIMIT - SUSTAINED OPERATION
001440*   ABOVE THIS RISKS PERMANENT DEGRADATION OF THE DETECTOR
001450*   ELECTRONICS PER THE INSTRUMENT VENDOR'S SPEC SHEET.
001460            IF HK-PAYLOAD-TEMP-C > 80.00 AND WS-CRIT-MSG = SPACES
001470                MOVE "Y" TO WS-CRIT-SW
001480                MOVE "PAYLOAD TEMPERATURE CRITICAL" TO WS-CRIT-MSG.
001490*   95 PERCENT CPU LOAD MEANS THE FAULT DETECTION TASK IS AT
001500*   REAL RISK OF MISSING ITS DUTY CYCLE - THIS IS TREATED AS
001510*   SEVERE AS A THERMAL OR POWER FINDING.
001520            IF HK-CPU-LOAD-PCT > 95.0 AND WS-CRIT-MSG = SPACES
001530                MOVE "Y" TO WS-CRIT-SW
001540                MOVE "CPU OVERLOAD" TO WS-CRIT-MSG.
001550        200-EXIT.
001560            EXIT.
001570 
001580 ***** RED OUTRANKS YELLOW OUTRANKS GREEN
001590*   THIS IS THE ONLY PLACE LK-HEALTH-STATUS IS SET - EVERYTHING
001600*   ABOVE ONLY BUILDS THE TWO SWITCHES AND TWO MESSAGES THIS
001610*   PARAGRAPH CHOOSES BETWEEN.  A RED RESULT ALWAYS CARRIES THE
001620*   CRITICAL MESSAGE, EVEN IF A WARNING ALSO FIRED ON A
001630*   DIFFERENT FIELD - OPS DOES NOT WANT TWO MESSAGES ON ONE
001640*   DISPOSITION LINE.
001650        300-DECIDE-STATUS.
001660            IF WS-ANY-CRIT
001670                MOVE "RED   " TO LK-HEALTH-STATUS
001680                MOVE WS-CRIT-MSG TO LK-HEALTH-MSG
001690            ELSE
001700                IF WS-ANY-WARN
001710                    MOVE "YELLOW" TO LK-HEALTH-STATUS
001720                    MOVE WS-WARN-MSG TO LK-HEALTH-MSG
001730                ELSE
001740                    MOVE "GREEN " TO LK-HEALTH-STATUS
001750                    MOVE "ALL PARAMETERS WITHIN NOMINAL RANGES" TO
001760                            LK-HEALTH-MSG.
001770        300-EXIT.
001780            EXIT.
