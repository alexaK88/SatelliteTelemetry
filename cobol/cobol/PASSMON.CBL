000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. PASSMON.
000030        AUTHOR. R. HALVORSEN.
000040        INSTALLATION. GSOC DATA SYSTEMS GROUP.
000050        DATE-WRITTEN. 12/03/92.
000060        DATE-COMPILED. 07/02/01.
000070        SECURITY. NON-CONFIDENTIAL.
000080 *****************************************************************
000090* PASSMON  -  GROUND STATION CONTACT-PASS MONITOR.  HELD AS A
000100*             STATEFUL CALLED SUBPROGRAM FOR THE LIFE OF THE
000110*             RUN.  A NEW PASS BEGINS WHEN THE GAP SINCE THE
000120*             LAST PACKET STRICTLY EXCEEDS THE THRESHOLD - A
000130*             GAP EQUAL TO THE THRESHOLD DOES NOT START ONE.
000140*
000150*             A PASS, IN GROUND STATION TERMS, IS ONE
000160*             CONTINUOUS WINDOW WHERE THE SPACECRAFT IS ABOVE
000170*             THE HORIZON AND IN CONTACT WITH A TRACKING
000180*             ANTENNA.  THIS PROGRAM HAS NO ORBITAL DATA OF ITS
000190*             OWN - IT INFERS PASS BOUNDARIES PURELY FROM GAPS
000200*             IN THE ARRIVING TELEMETRY.
000210 *****************************************************************
000220* CHANGE LOG
000230*   12/03/92  RNH   ORIGINAL PROGRAM - 60 SECOND THRESHOLD.
000240*   02/08/93  RNH   THRESHOLD TIGHTENED TO 30 SECONDS PER
000250*                   GROUND STATION OPS REVIEW.
000260*   07/19/94  CJP   ELAPSED TIME NOW VIA CALL DATCNV RATHER
000270*                   THAN RAW TIMESTAMP SUBTRACTION.
000280*   09/29/98  DWY   Y2K REVIEW - ELAPSED-TIME ARITHMETIC GOES
000290*                   THROUGH DATCNV, WHICH HANDLES THE 4-DIGIT
000300*                   YEAR CORRECTLY.  NO CHANGE REQUIRED HERE.
000310*   04/18/01  TLO   ADDED PASSMON-STATE-RAW/WORK-ALT/THRESHOLD-   CR1042  
000320*                   ALT REDEFINES FOR THE SHOP'S STANDARD         CR1042  
000330*                   STORAGE DUMP TRACE UTILITY.                   CR1042  
000340*   07/02/01  TLO   EXPANDED INLINE COMMENTARY PER QA             CR1063  
000350*                   DOCUMENTATION REVIEW - NO LOGIC CHANGE.       CR1063  
000360*   07/09/01  TLO   MOVED PASSMON-FIRST-TIME-SW OUT TO ITS OWN    CR1068  
000370*                   77-LEVEL PER SHOP STANDARD - NO LOGIC CHANGE. CR1068  
000380 *****************************************************************
000390 
000400        ENVIRONMENT DIVISION.
000410*   NO FILES - THIS PROGRAM IS A CALLED SUBPROGRAM, STATE LIVES
000420*   ENTIRELY IN WORKING-STORAGE FOR THE LIFE OF THE RUN.
000430 
000440        DATA DIVISION.
000450        WORKING-STORAGE SECTION.
000460*   PASSMON-FIRST-TIME-SW IS KEPT AS ITS OWN 77-LEVEL, NOT BURIED
000470*   IN THE PASSMON-STATE GROUP BELOW - IT GUARDS THE ONE CALL
000480*   WHERE THERE IS NO PRIOR PACKET TO MEASURE A GAP AGAINST, AND
000490*   IS NEVER PART OF THE STORAGE DUMP TRACE, SO IT HAS NO
000500*   BUSINESS SHARING PASSMON-STATE-RAW'S REDEFINES WITH THE
000510*   FIELDS THAT DO.
000520        77  PASSMON-FIRST-TIME-SW       PIC X(01) VALUE "Y".
000530            88  PASSMON-FIRST-TIME          VALUE "Y".
000540 
000550*   PASSMON-PASS-ID/PASS-START/LAST-SEEN-SECS ALL SURVIVE
000560*   BETWEEN CALLS.  PASSMON-STATE-RAW IS THE SHOP'S STANDARD
000570*   WHOLE-GROUP REDEFINES FOR THE STORAGE DUMP TRACE UTILITY -
000580*   NOT REFERENCED BY ANY LOGIC BELOW.
000590        01  PASSMON-STATE.
000600            05  PASSMON-PASS-ID         PIC 9(04) VALUE ZERO.
000610            05  PASSMON-PASS-START      PIC 9(14) VALUE ZERO.
000620            05  PASSMON-LAST-SEEN-SECS  PIC S9(11) COMP VALUE ZERO.
000630            05  FILLER                  PIC X(05).
000640        01  PASSMON-STATE-RAW REDEFINES PASSMON-STATE PIC X(28).
000650 
000660*   PASSMON-CUR-SECS/GAP-SECS ARE SCRATCH FOR 100-CHECK-PASS
000670*   BELOW - BOTH ARE RECOMPUTED FRESH ON EVERY CALL.
000680        01  PASSMON-WORK.
000690            05  PASSMON-CUR-SECS        PIC S9(11) COMP.
000700            05  PASSMON-GAP-SECS        PIC S9(11) COMP.
000710            05  FILLER                  PIC X(02).
000720        01  PASSMON-WORK-ALT REDEFINES PASSMON-WORK PIC X(12).
000730 
000740*   30 SECONDS IS THE SHOP'S CURRENT PASS-BOUNDARY THRESHOLD,
000750*   TIGHTENED FROM THE ORIGINAL 60 SECONDS BY THE 02/08/93
000760*   CHANGE ABOVE - SHORTER GAPS ARE NORMAL JITTER WITHIN ONE
000770*   CONTINUOUS DOWNLINK, NOT A NEW PASS.
000780        01  PASSMON-THRESHOLD-AREA.
000790            05  PASSMON-GAP-THRESHOLD   PIC S9(05) COMP VALUE 30.
000800            05  FILLER                  PIC X(01) VALUE SPACE.
000810        01  PASSMON-THRESHOLD-ALT REDEFINES PASSMON-THRESHOLD-AREA
000820                PIC X(04).
000830 
000840        LINKAGE SECTION.
000850*   LK-GENAT-IN IS HK-GENERATED-AT FROM THE CURRENT PACKET -
000860*   THIS PROGRAM MEASURES PASSES ON SPACECRAFT GENERATION TIME,
000870*   NOT GROUND RECEIPT TIME.
000880        01  LK-GENAT-IN                 PIC 9(14).
000890*   LK-PASS-ID-OUT/LK-PASS-START-OUT ARE THE CALLER'S COPY OF
000900*   THIS PROGRAM'S CURRENT STATE - TELIVAL ONLY ACTS ON THEM TO
000910*   DETECT A CONTROL BREAK, SEE 550-PROCESS-PACKET.
000920        01  LK-PASS-ID-OUT              PIC 9(04).
000930        01  LK-PASS-START-OUT           PIC 9(14).
000940        01  LK-RETURN-CD                PIC S9(04) COMP.
000950 
000960        PROCEDURE DIVISION USING LK-GENAT-IN, LK-PASS-ID-OUT,
000970                LK-PASS-START-OUT, LK-RETURN-CD.
000980 
000990*   100-CHECK-PASS UPDATES PASSMON-PASS-ID/PASS-START IN PLACE;
001000*   THIS PARAGRAPH'S JOB IS JUST TO HAND THE CURRENT VALUES
001010*   BACK TO THE CALLER AFTERWARD.
001020        000-MAIN.
001030            PERFORM 100-CHECK-PASS THRU 100-EXIT.
001040            MOVE PASSMON-PASS-ID TO LK-PASS-ID-OUT.
001050            MOVE PASSMON-PASS-START TO LK-PASS-START-OUT.
001060            MOVE ZERO TO LK-RETURN-CD.
001070            GOBACK.
001080 
001090 ***** FIRST PACKET STARTS PASS 1; OTHERWISE COMPARE TO LAST-SEEN
001100*   PASS 1 BEGINS AT THE FIRST PACKET OF THE RUN, NOT AT SOME
001110*   EXTERNALLY SUPPLIED PASS SCHEDULE - THIS PROGRAM HAS NO WAY
001120*   TO KNOW WHETHER A PASS WAS ALREADY IN PROGRESS WHEN THE RUN
001130*   STARTED.
001140        100-CHECK-PASS.
001150*   DATCNV CONVERTS THE 14-DIGIT TIMESTAMP TO A SINGLE SIGNED
001160*   SECONDS COUNT SO THE GAP BELOW IS A PLAIN SUBTRACTION - SEE
001170*   DATCNV'S OWN HEADER FOR WHY A 1900 EPOCH IS SAFE HERE.
001180            CALL "DATCNV" USING LK-GENAT-IN, PASSMON-CUR-SECS.
001190 
001200            IF PASSMON-FIRST-TIME
001210                MOVE "N" TO PASSMON-FIRST-TIME-SW
001220                MOVE 1 TO PASSMON-PASS-ID
001230                MOVE LK-GENAT-IN TO PASSMON-PASS-START
001240                MOVE PASSMON-CUR-SECS TO PASSMON-LAST-SEEN-SECS
001250                GO TO 100-EXIT.
001260 
001270*   THE GAP IS MEASURED AGAINST THE LAST PACKET SEEN ON ANY
001280*   PASS, NOT THE START OF THE CURRENT PASS - A RUN OF CLOSELY
001290*   SPACED PACKETS NEVER TRIPS THIS EVEN LATE IN A LONG PASS.
001300            COMPUTE PASSMON-GAP-SECS =
001310                    PASSMON-CUR-SECS - PASSMON-LAST-SEEN-SECS.
001320 
001330*   A GAP STRICTLY GREATER THAN THE THRESHOLD STARTS A NEW
001340*   PASS - A GAP EXACTLY EQUAL TO THE THRESHOLD DOES NOT, PER
001350*   THE PROGRAM HEADER NOTE ABOVE.
001360            IF PASSMON-GAP-SECS > PASSMON-GAP-THRESHOLD
001370                ADD 1 TO PASSMON-PASS-ID
001380                MOVE LK-GENAT-IN TO PASSMON-PASS-START.
001390 
001400            MOVE PASSMON-CUR-SECS TO PASSMON-LAST-SEEN-SECS.
001410        100-EXIT.
001420            EXIT.
