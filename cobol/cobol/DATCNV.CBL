000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. DATCNV.
000030        AUTHOR. C. PELLETIER.
000040        INSTALLATION. GSOC DATA SYSTEMS GROUP.
000050        DATE-WRITTEN. 07/19/94.
000060        DATE-COMPILED. 07/02/01.
000070        SECURITY. NON-CONFIDENTIAL.
000080 *****************************************************************
000090* DATCNV   -  CONVERTS A YYYYMMDDHHMMSS TIMESTAMP TO A SINGLE
000100*             SIGNED BINARY COUNT OF ELAPSED SECONDS SINCE AN
000110*             ARBITRARY EPOCH (1900), FOR USE AS A COMPARABLE
000120*             VALUE BY SCHMVAL (FRESHNESS) AND PASSMON (INTER-
000130*             PACKET GAP).  LEAP YEARS ARE DETERMINED BY THE
000140*             SIMPLE YEAR-DIVISIBLE-BY-4 RULE - THIS SHOP DOES
000150*             NOT RUN LONG ENOUGH BATCHES TO CARE ABOUT THE
000160*             CENTURY EXCEPTION.
000170*
000180*             THE RETURNED VALUE IS NOT A CALENDAR DATE AND IS
000190*             NEVER PRINTED - IT EXISTS ONLY SO TWO TIMESTAMPS
000200*             CAN BE SUBTRACTED ONE FROM THE OTHER WITHOUT
000210*             BORROWING ACROSS MONTH OR YEAR BOUNDARIES.
000220 *****************************************************************
000230* CHANGE LOG
000240*   07/19/94  CJP   ORIGINAL PROGRAM.
000250*   09/29/98  DWY   Y2K REVIEW - TIMESTAMP IS ALREADY A 4-DIGIT-
000260*                   YEAR FIELD SO THE 1900 EPOCH OFFSET STAYS
000270*                   POSITIVE PAST THE CENTURY ROLLOVER.  NO
000280*                   CHANGE REQUIRED.
000290*   01/11/99  DWY   ADDED THIS ENTRY TO CONFIRM THE ABOVE WAS
000300*                   RE-VERIFIED AFTER THE DEC 1998 OPS TEST.
000310*   04/18/01  TLO   NO LOGIC CHANGE - RENUMBERED COLUMN-7         CR1042  
000320*                   COMMENTS PER SHOP STANDARD.                   CR1042  
000330*   07/02/01  TLO   EXPANDED INLINE COMMENTARY PER QA             CR1064  
000340*                   DOCUMENTATION REVIEW - NO LOGIC CHANGE.       CR1064  
000350*   07/09/01  TLO   MOVED DATCNV-MM-IDX OUT TO ITS OWN 77-LEVEL   CR1070  
000360*                   PER SHOP STANDARD - NO LOGIC CHANGE.          CR1070  
000370 *****************************************************************
000380 
000390        ENVIRONMENT DIVISION.
000400*   NO FILES - THIS PROGRAM IS A STATELESS CALLED SUBPROGRAM,
000410*   EVERY FIELD BELOW IS RECOMPUTED FROM SCRATCH ON EACH CALL.
000420 
000430        DATA DIVISION.
000440        WORKING-STORAGE SECTION.
000450 *     MONTH TABLE LOADED BY VALUE CLAUSES, THEN REDEFINED AS AN
000460 *     OCCURS TABLE - CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH
000470*   EACH FILLER BELOW IS THE RUNNING TOTAL OF DAYS IN ALL FULL
000480*   MONTHS BEFORE IT IN A NON-LEAP YEAR - FOR EXAMPLE THE 059
000490*   ENTRY (MARCH) IS 031 (JANUARY) PLUS 028 (FEBRUARY).  THE
000500*   LEAP DAY ITSELF IS ADDED SEPARATELY BELOW, NOT BAKED INTO
000510*   THIS TABLE, SO THE SAME TABLE SERVES BOTH LEAP AND NON-LEAP
000520*   YEARS.
000530        01  DATCNV-MONTH-TABLE-LOAD.
000540            05  FILLER                  PIC 9(03) VALUE 000.
000550            05  FILLER                  PIC 9(03) VALUE 031.
000560            05  FILLER                  PIC 9(03) VALUE 059.
000570            05  FILLER                  PIC 9(03) VALUE 090.
000580            05  FILLER                  PIC 9(03) VALUE 120.
000590            05  FILLER                  PIC 9(03) VALUE 151.
000600            05  FILLER                  PIC 9(03) VALUE 181.
000610            05  FILLER                  PIC 9(03) VALUE 212.
000620            05  FILLER                  PIC 9(03) VALUE 243.
000630            05  FILLER                  PIC 9(03) VALUE 273.
000640            05  FILLER                  PIC 9(03) VALUE 304.
000650            05  FILLER                  PIC 9(03) VALUE 334.
000660*   THE REDEFINES BELOW LETS THE PROCEDURE DIVISION ADDRESS THE
000670*   SAME TWELVE VALUES AS DATCNV-CUM-DAYS(DATCNV-MM-IDX) RATHER
000680*   THAN A TWELVE-WAY IF/EVALUATE ON THE MONTH NUMBER.
000690        01  DATCNV-MONTH-TABLE REDEFINES DATCNV-MONTH-TABLE-LOAD.
000700            05  DATCNV-CUM-DAYS         PIC 9(03) COMP
000710                                        OCCURS 12 TIMES.
000720 
000730*   DATCNV-LEAP-SW IS SET FRESH ON EVERY CALL FROM THE INPUT
000740*   YEAR - IT IS NOT CARRIED OVER FROM A PRIOR CALL THE WAY
000750*   SEQMON/PASSMON CARRY THEIR OWN STATE.
000760        01  DATCNV-WORK.
000770            05  DATCNV-LEAP-SW          PIC X(01) VALUE "N".
000780                88  DATCNV-IS-LEAP          VALUE "Y".
000790            05  DATCNV-YEARS-ELAPSED    PIC 9(04) COMP.
000800            05  DATCNV-LEAP-DAYS        PIC 9(05) COMP.
000810            05  DATCNV-CENTURY-REM      PIC 9(04) COMP.
000820            05  DATCNV-YEAR-REM         PIC 9(04) COMP.
000830            05  DATCNV-DAY-NUMBER       PIC 9(07) COMP.
000840            05  FILLER                  PIC X(04).
000850        01  DATCNV-WORK-ALT REDEFINES DATCNV-WORK PIC X(24).
000860 
000870* DATCNV-MM-IDX IS KEPT OUTSIDE DATCNV-WORK AS ITS OWN 77-LEVEL -
000880* IT IS A SUBSCRIPT, NOT PART OF THE DATE-ARITHMETIC GROUP, SO IT
000890* HAS NO BUSINESS SHARING DATCNV-WORK-ALT'S REDEFINES WITH THE
000900* OTHER FIELDS ABOVE.
000910        77  DATCNV-MM-IDX               PIC 9(02) COMP.
000920 
000930        LINKAGE SECTION.
000940*   LK-TIMESTAMP-IN IS THE RAW 14-DIGIT GENERATED-AT OR SIMILAR
000950*   TIMESTAMP - LK-TS-PARTS BREAKS IT INTO ITS SIX COMPONENT
000960*   FIELDS WITHOUT COPYING IT, SINCE BOTH SHARE THE SAME
000970*   STORAGE.
000980        01  LK-TIMESTAMP-IN             PIC 9(14).
000990        01  LK-TS-PARTS REDEFINES LK-TIMESTAMP-IN.
001000            05  LK-TS-YYYY                  PIC 9(04).
001010            05  LK-TS-MM                    PIC 9(02).
001020            05  LK-TS-DD                    PIC 9(02).
001030            05  LK-TS-HH                    PIC 9(02).
001040            05  LK-TS-MI                    PIC 9(02).
001050            05  LK-TS-SS                    PIC 9(02).
001060 
001070*   LK-ABS-SECS-OUT IS SIGNED SO A CALLER MEASURING GENAT1 MINUS
001080*   GENAT2 (SEE PASSMON) GETS A MEANINGFUL NEGATIVE RESULT IF
001090*   THE TWO TIMESTAMPS ARE SUPPLIED OUT OF ORDER.
001100        01  LK-ABS-SECS-OUT             PIC S9(11) COMP.
001110 
001120        PROCEDURE DIVISION USING LK-TIMESTAMP-IN, LK-ABS-SECS-OUT.
001130*   THE MONTH NUMBER DOUBLES AS THE SUBSCRIPT INTO
001140*   DATCNV-CUM-DAYS BELOW.
001150            MOVE LK-TS-MM TO DATCNV-MM-IDX.
001160*   YEARS-ELAPSED IS YEARS SINCE THE 1900 EPOCH - SEE THE
001170*   PROGRAM HEADER FOR WHY THAT EPOCH STAYS SAFE PAST Y2K.
001180            COMPUTE DATCNV-YEARS-ELAPSED = LK-TS-YYYY - 1900.
001190*   INTEGER DIVISION BY 4 GIVES ONE LEAP DAY FOR EVERY FOUR
001200*   ELAPSED YEARS - THIS IS THE SIMPLE RULE THE HEADER REFERS
001210*   TO, WITH NO CENTURY EXCEPTION APPLIED.
001220            COMPUTE DATCNV-LEAP-DAYS = DATCNV-YEARS-ELAPSED / 4.
001230*   A ZERO REMAINDER WHEN THE CALENDAR YEAR ITSELF IS DIVIDED BY
001240*   4 MEANS THIS PARTICULAR YEAR IS LEAP - THIS DRIVES THE
001250*   FEBRUARY 29TH ADJUSTMENT BELOW, SEPARATE FROM THE RUNNING
001260*   LEAP-DAY COUNT ABOVE.
001270            DIVIDE LK-TS-YYYY BY 4 GIVING DATCNV-CENTURY-REM
001280                    REMAINDER DATCNV-YEAR-REM.
001290            IF DATCNV-YEAR-REM = 0
001300                MOVE "Y" TO DATCNV-LEAP-SW
001310            ELSE
001320                MOVE "N" TO DATCNV-LEAP-SW.
001330 
001340*   DAY-NUMBER IS THE DAY COUNT, FROM THE EPOCH, OF MIDNIGHT ON
001350*   THE INPUT DATE - 365 DAYS PER ELAPSED YEAR PLUS ONE LEAP DAY
001360*   PER THE LEAP-DAYS COUNT ABOVE, PLUS THE CUMULATIVE DAYS FOR
001370*   MONTHS ALREADY COMPLETE THIS YEAR, PLUS THE DAY OF MONTH.
001380            COMPUTE DATCNV-DAY-NUMBER =
001390                    (DATCNV-YEARS-ELAPSED * 365) + DATCNV-LEAP-DAYS
001400                    + DATCNV-CUM-DAYS(DATCNV-MM-IDX) + LK-TS-DD.
001410 
001420*   IF THIS CALENDAR YEAR IS LEAP AND THE DATE FALLS AFTER
001430*   FEBRUARY, ONE EXTRA DAY (FEBRUARY 29TH) MUST BE ADDED - THE
001440*   MONTH TABLE ABOVE DOES NOT ACCOUNT FOR IT SINCE IT IS BUILT
001450*   FOR A NON-LEAP YEAR.
001460            IF DATCNV-IS-LEAP AND LK-TS-MM > 2
001470                ADD 1 TO DATCNV-DAY-NUMBER.
001480 
001490*   FINAL RESULT IS THE DAY NUMBER CONVERTED TO SECONDS, PLUS
001500*   THIS DATE'S OWN HOUR/MINUTE/SECOND OFFSET INTO THAT DAY.
001510            COMPUTE LK-ABS-SECS-OUT =
001520                    (DATCNV-DAY-NUMBER * 86400) + (LK-TS-HH * 3600)
001530                    + (LK-TS-MI * 60) + LK-TS-SS.
001540 
001550            GOBACK.
