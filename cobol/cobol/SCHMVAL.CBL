000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. SCHMVAL.
000030        AUTHOR. R. HALVORSEN.
000040        INSTALLATION. GSOC DATA SYSTEMS GROUP.
000050        DATE-WRITTEN. 11/14/92.
000060        DATE-COMPILED. 07/02/01.
000070        SECURITY. NON-CONFIDENTIAL.
000080 *****************************************************************
000090* SCHMVAL  -  SCHEMA / ENGINEERING-RANGE / META / FRESHNESS
000100*             VALIDATOR FOR ONE HOUSEKEEPING TELEMETRY PACKET.
000110*             CALLED ONCE PER PACKET BY THE MAIN INGESTION
000120*             PROGRAM (TELIVAL) BEFORE ANY HEALTH OR GAP/PASS
000130*             PROCESSING IS DONE.  THE FIRST CHECK THAT FAILS
000140*             REJECTS THE PACKET - NO FURTHER CHECKS ARE MADE
000150*             ONCE LK-REJECT-SW IS SET TO "Y".
000160*
000170*             THE FOUR CHECK PARAGRAPHS BELOW RUN IN A FIXED
000180*             ORDER - HEADER, THEN RANGE, THEN META, THEN
000190*             FRESHNESS - BECAUSE EACH LATER CHECK ASSUMES THE
000200*             EARLIER ONES ALREADY PASSED (FOR EXAMPLE 400-
000210*             CHECK-FRESHNESS TRUSTS HK-SOURCE IS ALREADY A
000220*             VALID VALUE BY THE TIME IT TESTS HK-SOURCE-
000230*             REPLAY).
000240 *****************************************************************
000250* CHANGE LOG
000260*   11/14/92  RNH   ORIGINAL PROGRAM - HEADER AND RANGE CHECKS.
000270*   02/08/93  RNH   ADDED 300-CHECK-META FOR MODE/SOURCE.
000280*   07/19/94  CJP   ADDED 400-CHECK-FRESHNESS, CALLS DATCNV.
000290*   03/02/95  CJP   REPLAY SOURCE NOW SKIPS FRESHNESS ENTIRELY
000300*                   PER GSOC-STD-014 REV B.
000310*   09/29/98  DWY   Y2K REVIEW - GENERATED-AT AND LK-NOW-
000320*                   TIMESTAMP ARE BOTH 4-DIGIT-YEAR FIELDS,
000330*                   NO CHANGE REQUIRED.
000340*   01/11/99  DWY   CONFIRMED DATCNV CENTURY HANDLING FOR Y2K.
000350*   04/18/01  TLO   TIGHTENED SEQ UPPER BOUND TO MATCH REVISED    CR1042  
000360*                   GSOC-STD-014 (2147483647 VICE 999999999).     CR1042  
000370*   07/02/01  TLO   EXPANDED INLINE COMMENTARY PER QA             CR1065  
000380*                   DOCUMENTATION REVIEW - EACH RANGE LIMIT NOW   CR1065  
000390*                   CITES THE GSOC-STD-014 TABLE 2 ROW IT COMES   CR1065  
000400*                   FROM.  NO LOGIC CHANGE.                       CR1065  
000410 *****************************************************************
000420 
000430        ENVIRONMENT DIVISION.
000440*   NO FILES - THIS PROGRAM IS A CALLED SUBPROGRAM, IT EVALUATES
000450*   ONE PACKET PASSED IN LINKAGE AND RETURNS.
000460 
000470        DATA DIVISION.
000480        WORKING-STORAGE SECTION.
000490*   THESE THREE FIELDS ARE SCRATCH FOR 400-CHECK-FRESHNESS BELOW
000500*   ONLY - THEY HOLD NO MEANING OUTSIDE OF ONE CALL TO THIS
000510*   PROGRAM.
000520        01  MISC-WS-FLDS.
000530            05  WS-GEN-ABS-SECS         PIC S9(11) COMP.
000540            05  WS-NOW-ABS-SECS         PIC S9(11) COMP.
000550            05  WS-ELAPSED-SECS         PIC S9(11) COMP.
000560            05  FILLER                  PIC X(04).
000570 
000580        LINKAGE SECTION.
000590*   HK-PACKET-REC IS THE RAW PACKET OFF TELEMETRY-IN, UNCHANGED -
000600*   THIS PROGRAM NEVER MODIFIES THE RECORD EXCEPT FOR THE MODE/
000610*   SOURCE DEFAULTING IN 300-CHECK-META BELOW, WHICH IS
000620*   DELIBERATE SINCE HK-PACKET-REC IS PASSED BY REFERENCE BACK
000630*   TO THE CALLER.
000640        COPY HKPACKET.
000650 
000660*   LK-NOW-TIMESTAMP IS THE RUN'S PROCESSING-CLOCK 'NOW' VALUE,
000670*   READ BY TELIVAL FROM RUNPARM-FILE ONCE AT THE START OF THE
000680*   RUN - EVERY PACKET IN THE RUN IS JUDGED FOR FRESHNESS AGAINST
000690*   THE SAME 'NOW', NOT AGAINST THE WALL CLOCK AT THE MOMENT EACH
000700*   PACKET HAPPENS TO BE READ.
000710        01  LK-NOW-TIMESTAMP            PIC 9(14).
000720 
000730*   LK-REJECT-SW/LK-REJECT-REASON ARE THIS PROGRAM'S ENTIRE
000740*   VERDICT - TELIVAL BRANCHES SOLELY ON LK-REJECTED, THE REASON
000750*   TEXT ONLY EVER GOES TO THE DISPOSITION REPORT.
000760        01  LK-REJECT-SW                PIC X(01).
000770            88  LK-REJECTED                 VALUE "Y".
000780            88  LK-ACCEPTED                 VALUE "N".
000790 
000800        01  LK-REJECT-REASON            PIC X(40).
000810 
000820        01  LK-RETURN-CD                PIC S9(04) COMP.
000830 
000840        PROCEDURE DIVISION USING HK-PACKET-REC, LK-NOW-TIMESTAMP,
000850                LK-REJECT-SW, LK-REJECT-REASON, LK-RETURN-CD.
000860 
000870*   THE SWITCH IS FORCED TO ACCEPTED ON ENTRY SO A PRIOR CALL'S
000880*   REJECTION NEVER LEAKS INTO THIS ONE - EACH OF THE FOUR CHECK
000890*   PARAGRAPHS BELOW ONLY EVER SETS LK-REJECT-SW TO "Y", NEVER
000900*   BACK TO "N".
000910        000-MAIN.
000920            MOVE "N" TO LK-REJECT-SW.
000930            MOVE SPACES TO LK-REJECT-REASON.
000940            PERFORM 100-CHECK-HEADER THRU 100-EXIT.
000950            IF LK-REJECTED
000960                GO TO 000-EXIT.
000970            PERFORM 200-CHECK-RANGES THRU 200-EXIT.
000980            IF LK-REJECTED
000990                GO TO 000-EXIT.
001000            PERFORM 300-CHECK-META THRU 300-EXIT.
001010            IF LK-REJECTED
001020                GO TO 000-EXIT.
001030            PERFORM 400-CHECK-FRESHNESS THRU 400-EXIT.
001040        000-EXIT.
001050            MOVE ZERO TO LK-RETURN-CD.
001060            GOBACK.
001070 
001080 ***** HEADER FIELD PRESENCE AND IDENTITY CHECKS
001090*   THESE FIVE CHECKS CONFIRM THE PACKET IS STRUCTURALLY A
001100*   HOUSEKEEPING PACKET THIS SHOP'S TOOLS CAN PARSE AT ALL -
001110*   NONE OF THEM TOUCH THE SIX ENGINEERING MEASUREMENTS, THAT IS
001120*   200-CHECK-RANGES BELOW.
001130        100-CHECK-HEADER.
001140*   A BLANK MISSION-ID OR SPACECRAFT-ID MEANS THE DOWNLINK
001150*   HEADER ITSELF IS INCOMPLETE - THERE IS NO DEFAULT WORTH
001160*   GUESSING AT FOR EITHER FIELD.
001170            IF HK-MISSION-ID = SPACES
001180                MOVE "Y" TO LK-REJECT-SW
001190                MOVE "MISSION-ID IS BLANK" TO LK-REJECT-REASON
001200                GO TO 100-EXIT.
001210            IF HK-SPACECRAFT-ID = SPACES
001220                MOVE "Y" TO LK-REJECT-SW
001230                MOVE "SPACECRAFT-ID IS BLANK" TO LK-REJECT-REASON
001240                GO TO 100-EXIT.
001250*   TELEMETRY-IN CAN CARRY OTHER PACKET TYPES IN A MIXED
001260*   DOWNLINK STREAM - THIS RUN ONLY PROCESSES HOUSEKEEPING.
001270            IF NOT HK-TYPE-IS-HK
001280                MOVE "Y" TO LK-REJECT-SW
001290                MOVE "PACKET-TYPE IS NOT HK" TO LK-REJECT-REASON
001300                GO TO 100-EXIT.
001310*   SCHEMA-VERSION 1 IS THE ONLY LAYOUT THIS PROGRAM (AND
001320*   HKPACKET.CPY) UNDERSTANDS - A LATER SCHEMA REVISION WOULD
001330*   NEED ITS OWN COPYBOOK AND ITS OWN VALUE HERE.
001340            IF HK-SCHEMA-VERSION NOT = 1
001350                MOVE "Y" TO LK-REJECT-SW
001360                MOVE "SCHEMA-VERSION IS NOT 1" TO LK-REJECT-REASON
001370                GO TO 100-EXIT.
001380*   2147483647 IS THE LARGEST VALUE A SIGNED 32-BIT SEQUENCE
001390*   COUNTER CAN HOLD - RAISED FROM THE ORIGINAL 999999999 BY THE
001400*   04/18/01 CHANGE ABOVE WHEN GSOC-STD-014 WAS REVISED TO ALLOW
001410*   A WIDER COUNTER ON NEWER SPACECRAFT BUSES.
001420            IF HK-SEQ > 2147483647
001430                MOVE "Y" TO LK-REJECT-SW
001440                MOVE "SEQ IS OUT OF RANGE" TO LK-REJECT-REASON.
001450        100-EXIT.
001460            EXIT.
001470 
001480 ***** HARD ENGINEERING RANGE CHECKS - SEE GSOC-STD-014 TABLE 2
001490*   EVERY RANGE BELOW IS A HARD PHYSICAL OR DESIGN LIMIT, NOT A
001500*   WARNING THRESHOLD - A READING OUTSIDE ONE OF THESE RANGES
001510*   CANNOT BE A GENUINE SENSOR VALUE AND IS TREATED AS BAD DATA,
001520*   NOT AS A HEALTH FINDING.  COMPARE AGAINST HLTHVAL, WHICH
001530*   GRADES VALUES THAT ARE ALREADY KNOWN TO BE WITHIN THESE
001540*   RANGES.
001550        200-CHECK-RANGES.
001560*   22.00V TO 30.00V SPANS THE FULL BUS VOLTAGE RANGE ACROSS
001570*   EVERY BATTERY CHEMISTRY THIS SHOP FLIES - GSOC-STD-014
001580*   TABLE 2 ROW 1.
001590            IF HK-BATTERY-VOLTAGE-V < 22.00 OR
001600               HK-BATTERY-VOLTAGE-V > 30.00
001610                MOVE "Y" TO LK-REJECT-SW
001620                MOVE "BATTERY-VOLTAGE-V OUT OF RANGE" TO
001630                        LK-REJECT-REASON
001640                GO TO 200-EXIT.
001650*   PLUS OR MINUS 5.00A COVERS BOTH CHARGE (NEGATIVE) AND
001660*   DISCHARGE (POSITIVE) CURRENT - GSOC-STD-014 TABLE 2 ROW 2.
001670            IF HK-BATTERY-CURRENT-A < -5.00 OR
001680               HK-BATTERY-CURRENT-A > 5.00
001690                MOVE "Y" TO LK-REJECT-SW
001700                MOVE "BATTERY-CURRENT-A OUT OF RANGE" TO
001710                        LK-REJECT-REASON
001720                GO TO 200-EXIT.
001730*   -40.00C TO 85.00C IS THE SENSOR'S OWN RATED RANGE, NOT A
001740*   COMFORT RANGE FOR THE PAYLOAD - GSOC-STD-014 TABLE 2 ROW 3.
001750            IF HK-PAYLOAD-TEMP-C < -40.00 OR
001760               HK-PAYLOAD-TEMP-C > 85.00
001770                MOVE "Y" TO LK-REJECT-SW
001780                MOVE "PAYLOAD-TEMP-C OUT OF RANGE" TO
001790                        LK-REJECT-REASON
001800                GO TO 200-EXIT.
001810*   ANGULAR RATE CANNOT BE NEGATIVE - IT IS A MAGNITUDE, NOT A
001820*   SIGNED COMPONENT - GSOC-STD-014 TABLE 2 ROW 4.
001830            IF HK-ANGULAR-RATE-DEG-S < 0.0000 OR
001840               HK-ANGULAR-RATE-DEG-S > 5.0000
001850                MOVE "Y" TO LK-REJECT-SW
001860                MOVE "ANGULAR-RATE-DEG-S OUT OF RANGE" TO
001870                        LK-REJECT-REASON
001880                GO TO 200-EXIT.
001890*   -120.00DB TO -20.00DB IS THE RECEIVER'S RATED DYNAMIC RANGE -
001900*   GSOC-STD-014 TABLE 2 ROW 5.
001910            IF HK-SIGNAL-STRENGTH-DB < -120.00 OR
001920               HK-SIGNAL-STRENGTH-DB > -20.00
001930                MOVE "Y" TO LK-REJECT-SW
001940                MOVE "SIGNAL-STRENGTH-DB OUT OF RANGE" TO
001950                        LK-REJECT-REASON
001960                GO TO 200-EXIT.
001970*   0.0 TO 100.0 PERCENT IS THE ONLY POSSIBLE RANGE FOR A LOAD
001980*   PERCENTAGE - GSOC-STD-014 TABLE 2 ROW 6, THE LAST ROW.
001990            IF HK-CPU-LOAD-PCT < 0.0 OR
002000               HK-CPU-LOAD-PCT > 100.0
002010                MOVE "Y" TO LK-REJECT-SW
002020                MOVE "CPU-LOAD-PCT OUT OF RANGE" TO
002030                        LK-REJECT-REASON.
002040        200-EXIT.
002050            EXIT.
002060 
002070 ***** MODE/SOURCE DEFAULTING AND ENUMERATION CHECKS
002080*   MODE AND SOURCE ARE THE TWO HOUSEKEEPING ENUMERATION FIELDS -
002090*   BOTH ARE OPTIONAL ON THE WIRE, SO A BLANK VALUE IS DEFAULTED
002100*   BEFORE THE ENUMERATION CHECK RUNS, NOT REJECTED OUTRIGHT.
002110        300-CHECK-META.
002120*   A BLANK MODE DEFAULTS TO NOMINAL - MOST SPACECRAFT BUSES ONLY
002130*   SET THIS FIELD WHEN THEY ENTER A NON-NOMINAL MODE, SO A BLANK
002140*   IS THE EXPECTED CASE, NOT AN ERROR.
002150            IF HK-MODE = SPACES
002160                MOVE "NOMINAL " TO HK-MODE.
002170*   A BLANK SOURCE DEFAULTS TO SIM - GROUND TEST DATA GENERATED
002180*   BEFORE THIS FIELD EXISTED ON THE WIRE FORMAT IS ASSUMED TO BE
002190*   SIMULATED RATHER THAN LIVE OR REPLAYED.
002200            IF HK-SOURCE = SPACES
002210                MOVE "SIM   " TO HK-SOURCE.
002220*   HK-MODE-VALID AND HK-SOURCE-VALID ARE 88-LEVELS DEFINED IN
002230*   HKPACKET.CPY AGAINST THE SHOP'S CURRENT ENUMERATION LISTS -
002240*   SEE THAT COPYBOOK FOR THE FULL SET OF VALID VALUES.
002250            IF NOT HK-MODE-VALID
002260                MOVE "Y" TO LK-REJECT-SW
002270                MOVE "MODE IS NOT A VALID VALUE" TO LK-REJECT-REASON
002280                GO TO 300-EXIT.
002290            IF NOT HK-SOURCE-VALID
002300                MOVE "Y" TO LK-REJECT-SW
002310                MOVE "SOURCE IS NOT A VALID VALUE" TO
002320                        LK-REJECT-REASON.
002330        300-EXIT.
002340            EXIT.
002350 
002360 ***** TIMESTAMP FRESHNESS - SKIPPED ENTIRELY FOR REPLAY SOURCE
002370*   FRESHNESS ONLY MAKES SENSE FOR LIVE AND SIMULATED TRAFFIC -
002380*   A DELIBERATELY REPLAYED PACKET IS EXPECTED TO CARRY AN OLD
002390*   GENERATED-AT, SO THIS WHOLE CHECK IS SKIPPED FOR IT PER
002400*   GSOC-STD-014 REV B, CITED IN THE 03/02/95 CHANGE ABOVE.
002410        400-CHECK-FRESHNESS.
002420            IF HK-SOURCE-REPLAY
002430                GO TO 400-EXIT.
002440*   BOTH TIMESTAMPS ARE CONVERTED TO THE SAME ABSOLUTE-SECONDS
002450*   SCALE BY DATCNV SO THEY CAN BE SUBTRACTED DIRECTLY, WITHOUT
002460*   BORROWING ACROSS A MONTH OR YEAR BOUNDARY.
002470            CALL "DATCNV" USING HK-GENERATED-AT, WS-GEN-ABS-SECS.
002480            CALL "DATCNV" USING LK-NOW-TIMESTAMP, WS-NOW-ABS-SECS.
002490            COMPUTE WS-ELAPSED-SECS = WS-NOW-ABS-SECS - WS-GEN-ABS-SECS.
002500*   THE ABSOLUTE VALUE IS TAKEN BECAUSE A PACKET GENERATED
002510*   SLIGHTLY AFTER THE RUN'S 'NOW' VALUE (CLOCK SKEW BETWEEN THE
002520*   SPACECRAFT AND THE GROUND) IS JUST AS SUSPECT AS ONE
002530*   GENERATED TOO LONG BEFORE IT.
002540            IF WS-ELAPSED-SECS < 0
002550                COMPUTE WS-ELAPSED-SECS = 0 - WS-ELAPSED-SECS.
002560*   300 SECONDS IS THE SHOP'S STANDARD FRESHNESS WINDOW - A
002570*   PACKET OLDER (OR NEWER) THAN FIVE MINUTES RELATIVE TO THE
002580*   RUN'S PROCESSING CLOCK IS TREATED AS STALE OR CORRUPT RATHER
002590*   THAN CURRENT TELEMETRY.
002600            IF WS-ELAPSED-SECS > 300
002610                MOVE "Y" TO LK-REJECT-SW
002620                MOVE "GENERATED-AT OUTSIDE ALLOWED WINDOW" TO
002630                        LK-REJECT-REASON.
002640        400-EXIT.
002650            EXIT.
