000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID. SEQMON.
000030        AUTHOR. R. HALVORSEN.
000040        INSTALLATION. GSOC DATA SYSTEMS GROUP.
000050        DATE-WRITTEN. 12/03/92.
000060        DATE-COMPILED. 07/02/01.
000070        SECURITY. NON-CONFIDENTIAL.
000080 *****************************************************************
000090* SEQMON   -  SEQUENCE-COUNTER GAP MONITOR.  HELD AS A
000100*             STATEFUL CALLED SUBPROGRAM FOR THE LIFE OF THE
000110*             RUN - SEQMON-LAST-SEQ IS NOT RE-INITIALIZED
000120*             BETWEEN CALLS.  THE CALLING PROGRAM MUST NOT
000130*             CANCEL THIS SUBPROGRAM MID-RUN OR THE GAP
000140*             HISTORY IS LOST.
000150*
000160*             THIS PROGRAM WORKS FROM HK-SEQ ALONE - IT HAS NO
000170*             VISIBILITY INTO GENERATED-AT, SO A GAP IN
000180*             SEQUENCE NUMBER IS REPORTED EVEN IF THE MISSING
000190*             PACKETS WOULD HAVE ARRIVED MOMENTS APART.
000200 *****************************************************************
000210* CHANGE LOG
000220*   12/03/92  RNH   ORIGINAL PROGRAM.
000230*   02/08/93  RNH   ADDED DUPLICATE/OUT-OF-ORDER SEQ HANDLING -
000240*                   THESE ARE IGNORED, STATE IS UNCHANGED.
000250*   07/19/94  CJP   GAP SEVERITY NOW WARNING AT 5 OR FEWER
000260*                   MISSING PACKETS, CRITICAL OTHERWISE.
000270*   09/29/98  DWY   Y2K REVIEW - NO DATE FIELDS IN THIS
000280*                   PROGRAM, NO CHANGE REQUIRED.
000290*   04/18/01  TLO   ADDED SEQMON-STATE-RAW/WORK-ALT/MSG-AREA-ALT  CR1042  
000300*                   REDEFINES FOR THE SHOP'S STANDARD STORAGE     CR1042  
000310*                   DUMP TRACE UTILITY.                           CR1042  
000320*   07/02/01  TLO   EXPANDED INLINE COMMENTARY PER QA             CR1062  
000330*                   DOCUMENTATION REVIEW - NO LOGIC CHANGE.       CR1062  
000340*   07/09/01  TLO   MOVED SEQMON-FIRST-TIME-SW OUT TO ITS OWN     CR1067  
000350*                   77-LEVEL PER SHOP STANDARD - NO LOGIC CHANGE. CR1067  
000360 *****************************************************************
000370 
000380        ENVIRONMENT DIVISION.
000390*   NO FILES - THIS PROGRAM IS A CALLED SUBPROGRAM, STATE LIVES
000400*   ENTIRELY IN WORKING-STORAGE FOR THE LIFE OF THE RUN.
000410 
000420        DATA DIVISION.
000430        WORKING-STORAGE SECTION.
000440*   SEQMON-FIRST-TIME-SW IS KEPT AS ITS OWN 77-LEVEL, NOT BURIED
000450*   IN THE SEQMON-STATE GROUP BELOW - IT GUARDS THE ONE CALL
000460*   WHERE THERE IS NOTHING YET TO COMPARE AGAINST, AND IS NEVER
000470*   PART OF THE STORAGE DUMP TRACE, SO IT HAS NO BUSINESS SHARING
000480*   SEQMON-STATE-RAW'S REDEFINES WITH THE FIELD THAT DOES.
000490        77  SEQMON-FIRST-TIME-SW        PIC X(01) VALUE "Y".
000500            88  SEQMON-FIRST-TIME           VALUE "Y".
000510 
000520*   SEQMON-LAST-SEQ IS THE ONLY FIELD THAT SURVIVES BETWEEN
000530*   CALLS.  SEQMON-STATE-RAW IS THE SHOP'S STANDARD WHOLE-GROUP
000540*   REDEFINES, USED ONLY BY THE STORAGE DUMP TRACE UTILITY WHEN
000550*   THIS PROGRAM ABENDS - PROCEDURE DIVISION LOGIC NEVER
000560*   REFERENCES IT.
000570        01  SEQMON-STATE.
000580            05  SEQMON-LAST-SEQ         PIC 9(10) VALUE ZERO.
000590            05  FILLER                  PIC X(06).
000600        01  SEQMON-STATE-RAW REDEFINES SEQMON-STATE PIC X(16).
000610 
000620*   SEQMON-NEXT-EXPECTED AND SEQMON-GAP-SIZE-CALC ARE SCRATCH
000630*   FIELDS FOR 100-CHECK-SEQ BELOW - NEITHER CARRIES MEANING
000640*   OUTSIDE OF ONE CALL.
000650        01  SEQMON-WORK.
000660            05  SEQMON-NEXT-EXPECTED    PIC 9(10) COMP.
000670            05  SEQMON-GAP-SIZE-CALC    PIC S9(10) COMP.
000680            05  FILLER                  PIC X(02).
000690        01  SEQMON-WORK-ALT REDEFINES SEQMON-WORK PIC X(10).
000700 
000710*   THE TWO SEVERITY LITERALS BELOW ARE THE ONLY TWO VALUES
000720*   EVER MOVED TO LK-GAP-SEVERITY - SEE THE 5-PACKET SEVERITY
000730*   SPLIT IN 100-CHECK-SEQ, ADDED PER THE 07/19/94 CHANGE ABOVE.
000740        01  SEQMON-MSG-AREA.
000750            05  SEQMON-SEVERITY-WARN    PIC X(08) VALUE "WARNING ".
000760            05  SEQMON-SEVERITY-CRIT    PIC X(08) VALUE "CRITICAL".
000770            05  FILLER                  PIC X(04) VALUE SPACES.
000780        01  SEQMON-MSG-AREA-ALT REDEFINES SEQMON-MSG-AREA PIC X(20).
000790 
000800        LINKAGE SECTION.
000810*   LK-SEQ-IN IS HK-SEQ FROM THE CURRENT PACKET - THIS PROGRAM
000820*   NEVER SEES THE WHOLE PACKET, ONLY ITS SEQUENCE COUNTER.
000830        01  LK-SEQ-IN                   PIC 9(10).
000840 
000850*   LK-GAP-FOUND-SW DRIVES THE CALLER'S DISPOSITION-LINE GAP
000860*   COLUMN AND ITS RUN-WIDE GAP TALLY - SEE TELIVAL 550-PROCESS-
000870*   PACKET.
000880        01  LK-GAP-FOUND-SW             PIC X(01).
000890            88  LK-GAP-FOUND                VALUE "Y".
000900 
000910*   LK-GAP-FROM/TO ARE THE FIRST AND LAST MISSING SEQUENCE
000920*   NUMBERS, INCLUSIVE - LK-GAP-SIZE IS THE COUNT OF PACKETS
000930*   BETWEEN THEM, NOT THE DIFFERENCE OF THE TWO SEQ VALUES.
000940        01  LK-GAP-FROM                 PIC 9(10).
000950        01  LK-GAP-TO                   PIC 9(10).
000960        01  LK-GAP-SIZE                 PIC 9(10).
000970        01  LK-GAP-SEVERITY             PIC X(08).
000980        01  LK-RETURN-CD                PIC S9(04) COMP.
000990 
001000        PROCEDURE DIVISION USING LK-SEQ-IN, LK-GAP-FOUND-SW,
001010                LK-GAP-FROM, LK-GAP-TO, LK-GAP-SIZE, LK-GAP-SEVERITY,
001020                LK-RETURN-CD.
001030 
001040*   EVERY LK- GAP FIELD IS FORCED TO ITS NO-GAP VALUE ON ENTRY -
001050*   100-CHECK-SEQ ONLY OVERWRITES THEM WHEN A GAP IS ACTUALLY
001060*   FOUND, SO A CLEAN PACKET ALWAYS RETURNS A CLEAN SET OF
001070*   LINKAGE FIELDS REGARDLESS OF WHAT THE PRIOR CALL LEFT IN
001080*   THEM.
001090        000-MAIN.
001100            MOVE "N" TO LK-GAP-FOUND-SW.
001110            MOVE ZERO TO LK-GAP-FROM.
001120            MOVE ZERO TO LK-GAP-TO.
001130            MOVE ZERO TO LK-GAP-SIZE.
001140            MOVE SPACES TO LK-GAP-SEVERITY.
001150            PERFORM 100-CHECK-SEQ THRU 100-EXIT.
001160            MOVE ZERO TO LK-RETURN-CD.
001170            GOBACK.
001180 
001190 ***** FIRST PACKET OF THE RUN JUST PRIMES THE TRACKER - NO GAP
001200*   THIS SUBPROGRAM IS CALLED ONCE PER ACCEPTED PACKET FOR THE
001210*   WHOLE RUN, SO THE FIRST-TIME GUARD BELOW ONLY FIRES ONCE.
001220        100-CHECK-SEQ.
001230            IF SEQMON-FIRST-TIME
001240                MOVE "N" TO SEQMON-FIRST-TIME-SW
001250                MOVE LK-SEQ-IN TO SEQMON-LAST-SEQ
001260                GO TO 100-EXIT.
001270 
001280*   THE NORMAL CASE - THIS PACKET'S SEQ IS EXACTLY ONE MORE THAN
001290*   THE LAST ONE SEEN.  NO GAP, JUST ADVANCE THE TRACKER.
001300            COMPUTE SEQMON-NEXT-EXPECTED = SEQMON-LAST-SEQ + 1.
001310 
001320            IF LK-SEQ-IN = SEQMON-NEXT-EXPECTED
001330                MOVE LK-SEQ-IN TO SEQMON-LAST-SEQ
001340                GO TO 100-EXIT.
001350 
001360 *     DUPLICATE OR OUT-OF-ORDER SEQ - IGNORED, STATE UNCHANGED
001370*   A RETRANSMITTED OR REPLAYED PACKET CAN ARRIVE WITH A SEQ NO
001380*   HIGHER THAN THE LAST ONE ALREADY SEEN - THIS IS NOT TREATED
001390*   AS A GAP, AND THE TRACKER IS LEFT ALONE SO A LATER, GENUINELY
001400*   NEW PACKET IS STILL COMPARED AGAINST THE RIGHT BASELINE.
001410            IF LK-SEQ-IN NOT > SEQMON-LAST-SEQ
001420                GO TO 100-EXIT.
001430 
001440 *     LK-SEQ-IN > SEQMON-NEXT-EXPECTED - A GAP HAS OCCURRED
001450*   THE MISSING RANGE RUNS FROM THE SEQ THIS PROGRAM EXPECTED
001460*   NEXT THROUGH ONE LESS THAN WHAT ACTUALLY ARRIVED - SEE THE
001470*   LK-GAP-FROM/LK-GAP-TO COMMENT IN THE LINKAGE SECTION ABOVE.
001480            MOVE "Y" TO LK-GAP-FOUND-SW.
001490            MOVE SEQMON-NEXT-EXPECTED TO LK-GAP-FROM.
001500            COMPUTE LK-GAP-TO = LK-SEQ-IN - 1.
001510            COMPUTE SEQMON-GAP-SIZE-CALC =
001520                    LK-SEQ-IN - SEQMON-NEXT-EXPECTED.
001530            MOVE SEQMON-GAP-SIZE-CALC TO LK-GAP-SIZE.
001540*   5 OR FEWER MISSING PACKETS IS A WARNING - GROUND OPS CAN
001550*   USUALLY ACCOUNT FOR A SMALL GAP AS A SINGLE DROPPED DOWNLINK
001560*   FRAME.  MORE THAN 5 IS CRITICAL - AT THAT SIZE OPS WANTS TO
001570*   KNOW WHETHER THE SPACECRAFT ITSELF STOPPED TRANSMITTING.
001580            IF SEQMON-GAP-SIZE-CALC NOT > 5
001590                MOVE SEQMON-SEVERITY-WARN TO LK-GAP-SEVERITY
001600            ELSE
001610                MOVE SEQMON-SEVERITY-CRIT TO LK-GAP-SEVERITY.
001620            MOVE LK-SEQ-IN TO SEQMON-LAST-SEQ.
001630        100-EXIT.
001640            EXIT.
